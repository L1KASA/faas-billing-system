000100******************************************************************
000200*    COPY MEMBER  = FSUBSCR                                       *
000300*    DESCRIPTIVE NAME = SUBSCRIPTION RECORD LAYOUT                *
000400*                                                                 *
000500*    FUNCTION = ONE SUBSCRIPTION RECORD PER SUBSCRIBER, READ      *
000600*    AND REWRITTEN BY FSUBMGR DURING THE NIGHTLY SWEEP.           *
000700*                                                                 *
000800*    MAINTENANCE HISTORY                                          *
000900*    ---------------------------------------------------------    *
001000*    01/13/24  RSP  TICKET FAAS-0097  INITIAL COPYBOOK FOR THE    *
001100*                   SUBSCRIPTION LIFECYCLE SWEEP.                 *
001200*    06/21/24  KMJ  TICKET FAAS-0180  ADDED THE 88-LEVELS FOR     *
001300*                   FSUB-STATUS SO FSUBMGR CAN DROP THE LITERAL   *
001400*                   COMPARES IT WAS DOING AGAINST 'ACTIVE'.       *
001450*    08/02/24  KMJ  TICKET FAAS-0201  CARVED THE UPGRADE-REQUEST  *
001460*                   FIELDS OUT OF FILLER - SALES WANTS TIER       *
001470*                   UPGRADES RIDING THE SAME FEED AS THE SWEEP    *
001480*                   INSTEAD OF A SEPARATE ON-LINE TRANSACTION.    *
001500******************************************************************
001600     03  FSUB-SUBSCRIPTION-REC.
001700         05  FSUB-USER-ID                PIC X(10).
001800         05  FSUB-PLAN-TIER              PIC X(12).
001900         05  FSUB-STATUS                 PIC X(10).
002000             88  FSUB-STATUS-ACTIVE      VALUE 'ACTIVE'.
002100             88  FSUB-STATUS-SUSPENDED   VALUE 'SUSPENDED'.
002200             88  FSUB-STATUS-CANCELLED   VALUE 'CANCELLED'.
002300             88  FSUB-STATUS-EXPIRED     VALUE 'EXPIRED'.
002400         05  FSUB-START-DATE             PIC 9(8) COMP.
002500         05  FSUB-END-DATE               PIC 9(8) COMP.
002600         05  FSUB-AUTO-RENEW             PIC X(01).
002700             88  FSUB-AUTO-RENEW-YES     VALUE 'Y'.
002800         05  FSUB-FUNCTIONS-USED         PIC 9(4) COMP.
002900         05  FSUB-CPU-USED               PIC 9(9) COMP.
003000         05  FSUB-MEMORY-USED            PIC 9(12) COMP.
003100         05  FSUB-UPGRADE-REQ-TIER       PIC X(12).
003200         05  FSUB-UPGRADE-REQ-SW         PIC X(01).
003300             88  FSUB-UPGRADE-REQUESTED  VALUE 'Y'.
003400         05  FILLER                      PIC X(02).
