000100 IDENTIFICATION DIVISION.                                         00010000
000200******************************************************************00020000
000300 PROGRAM-ID. FLIMCHK.                                             00030000
000400 AUTHOR. R. S. PAREKH.                                            00040000
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                          00050000
000600 DATE-WRITTEN. 01/13/24.                                          00060000
000700 DATE-COMPILED.                                                   00070000
000800 SECURITY. NON-CONFIDENTIAL.                                      00080000
000900******************************************************************00090000
001000*    FLIMCHK - DEPLOYMENT RESOURCE LIMITS CHECK                   00100000
001100*                                                                 00110000
001200*    GIVEN A FUNCTION-DEPLOYMENT REQUEST (CPU MC, MEMORY BYTES,   00120000
001300*    MAX-SCALE) AND THE OWNER'S CURRENT FUNCTION COUNT, CHECKS    00130000
001400*    THE REQUEST AGAINST THE FOUR PLAN LIMITS AND RETURNS EACH    00140000
001500*    CHECK RESULT PLUS AN OVERALL ALLOWED/DENIED FLAG.  CALLED    00150000
001600*    BY THE FSUBMGR SWEEP WHEN A DEPLOY REQUEST RIDES ALONG       00160000
001700*    WITH A SUBSCRIPTION RECORD.                                  00170000
001800*                                                                 00180000
001900*    CHANGE LOG                                                   00190000
002000*    ---------------------------------------------------------    00200000
002100*    01/13/24  RSP  FAAS-0097  INITIAL VERSION - REPLACES THE     00210000
002200*                   OLD ADSORT1 SORT-INSERTION SCRATCH WORK AREA  00220000
002300*                   WITH THE FOUR PLAN-LIMIT COMPARES.            00230000
002400*    05/29/24  KMJ  FAAS-0171  FUNCTIONS-COUNT CHECK IS STRICTLY  00240000
002500*                   LESS-THAN, NOT LESS-THAN-OR-EQUAL - A         00250000
002600*                   SUBSCRIBER AT EXACTLY THE LIMIT WAS BEING     00260000
002700*                   ALLOWED ONE FUNCTION TOO MANY.                00270000
002800******************************************************************00280000
002900                                                                  00290000
003000 ENVIRONMENT DIVISION.                                            00300000
003100 CONFIGURATION SECTION.                                           00310000
003200 SOURCE-COMPUTER. IBM-390.                                        00320000
003300 OBJECT-COMPUTER. IBM-390.                                        00330000
003400 SPECIAL-NAMES.                                                   00340000
003500     C01 IS TOP-OF-FORM.                                          00350000
003600                                                                  00360000
003700 DATA DIVISION.                                                   00370000
003800 WORKING-STORAGE SECTION.                                         00380000
003900*    STANDALONE DIAGNOSTIC FIELD - SAME 77-LEVEL TREATMENT THE    00390000
004000*    OLD WRKSFINL CONTRACT SWEEP GAVE ITS FILE-NAME AND STATUS    00400000
004100*    SCALARS - FLIMCHK CARRIES NO OTHER WORKING-STORAGE ITEMS.    00410000
004200 77  PARA-NAME                          PIC X(30) VALUE SPACES.   00420000
004300                                                                  00430000
004400 LINKAGE SECTION.                                                 00440000
004500 01  LK-DEPLOY-REQUEST.                                           00450000
004600     05  LK-REQ-CPU-MC                    PIC 9(9) COMP.          00460000
004700     05  LK-REQ-CPU-MC-DUMP REDEFINES LK-REQ-CPU-MC               00470000
004800         PIC X(04).                                               00480000
004900     05  LK-REQ-MEMORY-BY                 PIC 9(12) COMP.         00490000
005000     05  LK-REQ-MEMORY-BY-DUMP REDEFINES LK-REQ-MEMORY-BY         00500000
005100         PIC X(08).                                               00510000
005200     05  LK-REQ-MAX-SCALE                 PIC 9(4) COMP.          00520000
005300     05  LK-REQ-FUNCTIONS-COUNT           PIC 9(4) COMP.          00530000
005400 01  LK-PLAN-LIMITS.                                              00540000
005500     05  LK-LIM-MAX-FUNCTIONS             PIC 9(4) COMP.          00550000
005600     05  LK-LIM-MAX-CPU-PER-FUNC          PIC 9(6) COMP.          00560000
005700     05  LK-LIM-MAX-MEM-PER-FUNC          PIC 9(12) COMP.         00570000
005800     05  LK-LIM-MAX-SCALE                 PIC 9(4) COMP.          00580000
005900 01  LK-LIMIT-RESULT.                                             00590000
006000     05  LK-CHECK-FUNCTIONS-OK            PIC X(01).              00600000
006100         88  LK-FUNCTIONS-PASSED          VALUE 'Y'.              00610000
006200     05  LK-CHECK-CPU-OK                  PIC X(01).              00620000
006300         88  LK-CPU-PASSED                VALUE 'Y'.              00630000
006400     05  LK-CHECK-MEMORY-OK               PIC X(01).              00640000
006500         88  LK-MEMORY-PASSED             VALUE 'Y'.              00650000
006600     05  LK-CHECK-SCALE-OK                PIC X(01).              00660000
006700         88  LK-SCALE-PASSED               VALUE 'Y'.             00670000
006800     05  LK-OVERALL-ALLOWED                PIC X(01).             00680000
006900         88  LK-DEPLOY-ALLOWED              VALUE 'Y'.            00690000
007000     05  LK-OVERALL-ALLOWED-RDF REDEFINES LK-OVERALL-ALLOWED      00700000
007100         PIC X(01).                                               00710000
007200 01  LK-RETURN-CD                        PIC S9(4) COMP.          00720000
007300                                                                  00730000
007400 PROCEDURE DIVISION USING LK-DEPLOY-REQUEST, LK-PLAN-LIMITS,      00740000
007500         LK-LIMIT-RESULT, LK-RETURN-CD.                           00750000
007600*                                                                 00760000
007700*    FOUR CHECKS - ALLOWED ONLY IF ALL FOUR PASS                  00770000
007800*                                                                 00780000
007900     PERFORM 000-SETUP-RTN THRU 000-EXIT.                         00790000
008000     PERFORM 100-CHECK-FUNCTIONS THRU 100-EXIT.                   00800000
008100     PERFORM 200-CHECK-CPU THRU 200-EXIT.                         00810000
008200     PERFORM 300-CHECK-MEMORY THRU 300-EXIT.                      00820000
008300     PERFORM 400-CHECK-SCALE THRU 400-EXIT.                       00830000
008400     PERFORM 500-SET-OVERALL-RESULT THRU 500-EXIT.                00840000
008500     MOVE ZERO TO LK-RETURN-CD.                                   00850000
008600     GOBACK.                                                      00860000
008700                                                                  00870000
008800 000-SETUP-RTN.                                                   00880000
008900     MOVE '000-SETUP-RTN' TO PARA-NAME.                           00890000
009000     MOVE 'N' TO LK-CHECK-FUNCTIONS-OK, LK-CHECK-CPU-OK,          00900000
009100         LK-CHECK-MEMORY-OK, LK-CHECK-SCALE-OK,                   00910000
009200         LK-OVERALL-ALLOWED.                                      00920000
009300 000-EXIT.                                                        00930000
009400     EXIT.                                                        00940000
009500                                                                  00950000
009600 100-CHECK-FUNCTIONS.                                             00960000
009700*    FUNCTIONS-COUNT < MAX-FUNCTIONS (STRICT)                     00970000
009800     MOVE '100-CHECK-FUNCTIONS' TO PARA-NAME.                     00980000
009900     IF LK-REQ-FUNCTIONS-COUNT < LK-LIM-MAX-FUNCTIONS             00990000
010000         MOVE 'Y' TO LK-CHECK-FUNCTIONS-OK                        01000000
010100     END-IF.                                                      01010000
010200 100-EXIT.                                                        01020000
010300     EXIT.                                                        01030000
010400                                                                  01040000
010500 200-CHECK-CPU.                                                   01050000
010600*    CPU-REQUEST <= MAX-CPU-PER-FUNCTION                          01060000
010700     MOVE '200-CHECK-CPU' TO PARA-NAME.                           01070000
010800     IF LK-REQ-CPU-MC NOT > LK-LIM-MAX-CPU-PER-FUNC               01080000
010900         MOVE 'Y' TO LK-CHECK-CPU-OK                              01090000
011000     END-IF.                                                      01100000
011100 200-EXIT.                                                        01110000
011200     EXIT.                                                        01120000
011300                                                                  01130000
011400 300-CHECK-MEMORY.                                                01140000
011500*    MEMORY-REQUEST <= MAX-MEMORY-PER-FUNCTION                    01150000
011600     MOVE '300-CHECK-MEMORY' TO PARA-NAME.                        01160000
011700     IF LK-REQ-MEMORY-BY NOT > LK-LIM-MAX-MEM-PER-FUNC            01170000
011800         MOVE 'Y' TO LK-CHECK-MEMORY-OK                           01180000
011900     END-IF.                                                      01190000
012000 300-EXIT.                                                        01200000
012100     EXIT.                                                        01210000
012200                                                                  01220000
012300 400-CHECK-SCALE.                                                 01230000
012400*    MAX-SCALE <= PLAN MAX-SCALE                                  01240000
012500     MOVE '400-CHECK-SCALE' TO PARA-NAME.                         01250000
012600     IF LK-REQ-MAX-SCALE NOT > LK-LIM-MAX-SCALE                   01260000
012700         MOVE 'Y' TO LK-CHECK-SCALE-OK                            01270000
012800     END-IF.                                                      01280000
012900 400-EXIT.                                                        01290000
013000     EXIT.                                                        01300000
013100                                                                  01310000
013200 500-SET-OVERALL-RESULT.                                          01320000
013300*    ALLOWED ONLY IF ALL FOUR CHECKS PASSED                       01330000
013400     MOVE '500-SET-OVERALL-RESULT' TO PARA-NAME.                  01340000
013500     IF LK-FUNCTIONS-PASSED AND LK-CPU-PASSED AND                 01350000
013600        LK-MEMORY-PASSED AND LK-SCALE-PASSED                      01360000
013700         MOVE 'Y' TO LK-OVERALL-ALLOWED                           01370000
013800     END-IF.                                                      01380000
013900 500-EXIT.                                                        01390000
014000     EXIT.                                                        01400000
