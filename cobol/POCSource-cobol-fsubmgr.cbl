000100 IDENTIFICATION DIVISION.                                         00010000
000200******************************************************************00020000
000300 PROGRAM-ID.  FSUBMGR.                                            00030000
000400 AUTHOR. R. S. PAREKH.                                            00040000
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                          00050000
000600 DATE-WRITTEN. 01/13/24.                                          00060000
000700 DATE-COMPILED.                                                   00070000
000800 SECURITY. NON-CONFIDENTIAL.                                      00080000
000900******************************************************************00090000
001000*    FSUBMGR - NIGHTLY SUBSCRIPTION SWEEP                         00100000
001100*                                                                 00110000
001200*    READS THE SUBSCRIPTION MASTER SEQUENTIALLY, KEYED BY         00120000
001300*    USER-ID, AND FOR EACH RECORD:                                00130000
001400*        - RENEWS IT IF PAST END-DATE AND AUTO-RENEW = Y,         00140000
001500*          ELSE EXPIRES IT                                        00150000
001600*        - APPLIES A RIDING TIER-UPGRADE REQUEST IF ONE IS        00160000
001700*          PRESENT, PRORATING A REFUND OF THE OLD PLAN            00170000
001800*        - RECOMPUTES CPU/MEMORY/FUNCTIONS USAGE PERCENT          00180000
001900*          AGAINST THE (POSSIBLY NEW) PLAN LIMITS                 00190000
002000*    WRITES THE UPDATED RECORD TO THE SUBSCRIPTION-OUT FILE AND   00200000
002100*    ONE ACTION LINE PER CHANGE TO THE SWEEP LOG.                 00210000
002200*                                                                 00220000
002300*    CHANGE LOG                                                   00230000
002400*    ---------------------------------------------------------    00240000
002500*    01/13/24  RSP  FAAS-0097  INITIAL VERSION - REPLACES THE     00250000
002600*                   OLD WRKSFINL CONTRACT-REDEMPTION SWEEP WITH   00260000
002700*                   THE SUBSCRIPTION RENEW/EXPIRE/UPGRADE LOGIC   00270000
002800*                   FOR THE FAAS METERED-BILLING CONVERSION.      00280000
002900*    04/18/24  KMJ  FAAS-0155  PRORATED REFUND NOW USES A FLAT    00290000
003000*                   30-DAY PERIOD REGARDLESS OF CALENDAR MONTH,   00300000
003100*                   MATCHING THE RENEWAL WINDOW.                  00310000
003200*    08/02/24  KMJ  FAAS-0201  UPGRADE REQUEST NOW RIDES THE      00320000
003300*                   SUBSCRIPTION FEED ITSELF (SEE FSUBSCR COPY)   00330000
003400*                   INSTEAD OF A SEPARATE ON-LINE TRANSACTION.    00340000
003500*    08/02/24  KMJ  FAAS-0202  ADDED THE POST-UPGRADE DEPLOY-     00350000
003600*                   LIMIT SANITY CHECK (CALLS FLIMCHK) SO OPS     00360000
003700*                   SEES A WARNING WHEN CURRENT USAGE ALREADY     00370000
003800*                   CROWDS THE NEW TIER'S PER-FUNCTION LIMITS.    00380000
003900*    Y2K NOTE  09/17/98  WLT  END-DATE AND START-DATE ARE BOTH    00390000
004000*                   9(8) YYYYMMDD - NO TWO-DIGIT YEAR WINDOWING   00400000
004100*                   ANYWHERE IN THIS PROGRAM.                     00410000
004200******************************************************************00420000
004300                                                                  00430000
004400 ENVIRONMENT DIVISION.                                            00440000
004500 CONFIGURATION SECTION.                                           00450000
004600 SOURCE-COMPUTER. IBM-390.                                        00460000
004700 OBJECT-COMPUTER. IBM-390.                                        00470000
004800 SPECIAL-NAMES.                                                   00480000
004900     C01 IS TOP-OF-FORM.                                          00490000
005000 INPUT-OUTPUT SECTION.                                            00500000
005100 FILE-CONTROL.                                                    00510000
005200     SELECT TARIFF-PLAN-FILE ASSIGN TO TARFPLAN                   00520000
005300         ORGANIZATION IS SEQUENTIAL                               00530000
005400         FILE STATUS IS WS-TARFPLAN-STATUS.                       00540000
005500     SELECT SUBSCRIPTION-FILE ASSIGN TO SUBFILE                   00550000
005600         ORGANIZATION IS SEQUENTIAL                               00560000
005700         FILE STATUS IS WS-SUBFILE-STATUS.                        00570000
005800     SELECT SUBSCRIPTION-OUT-FILE ASSIGN TO SUBOUT                00580000
005900         ORGANIZATION IS SEQUENTIAL                               00590000
006000         FILE STATUS IS WS-SUBOUT-STATUS.                         00600000
006100     SELECT SWEEP-LOG-FILE ASSIGN TO SWEEPLOG                     00610000
006200         ORGANIZATION IS SEQUENTIAL                               00620000
006300         FILE STATUS IS WS-SWEEPLOG-STATUS.                       00630000
006400                                                                  00640000
006500 DATA DIVISION.                                                   00650000
006600 FILE SECTION.                                                    00660000
006700                                                                  00670000
006800 FD  TARIFF-PLAN-FILE                                             00680000
006900     RECORDING MODE IS F.                                         00690000
007000 01  TARFPLAN-REC.                                                00700000
007100     COPY FPLNTAB.                                                00710000
007200                                                                  00720000
007300 FD  SUBSCRIPTION-FILE                                            00730000
007400     RECORDING MODE IS F.                                         00740000
007500 01  SUBFILE-REC.                                                 00750000
007600     COPY FSUBSCR.                                                00760000
007700                                                                  00770000
007800 FD  SUBSCRIPTION-OUT-FILE                                        00780000
007900     RECORDING MODE IS F.                                         00790000
008000 01  SUBOUT-REC.                                                  00800000
008100     COPY FSUBSCR.                                                00810000
008200                                                                  00820000
008300 FD  SWEEP-LOG-FILE                                               00830000
008400     RECORDING MODE IS F.                                         00840000
008500 01  SWEEP-LOG-REC                       PIC X(132).              00850000
008600                                                                  00860000
008700******************************************************************00870000
008800 WORKING-STORAGE SECTION.                                         00880000
008900******************************************************************00890000
009000*    STANDALONE SWITCHES AND SCRATCH SCALARS - SAME 77-LEVEL      00900000
009100*    TREATMENT THE OLD WRKSFINL CONTRACT SWEEP GAVE ITS EOF       00910000
009200*    FLAGS AND DATE-MATH WORK FIELDS.                             00920000
009300 77  WS-SUBFILE-EOF-SW                   PIC X(01) VALUE 'N'.     00930000
009400     88  WS-SUBFILE-EOF                  VALUE 'Y'.               00940000
009500 77  WS-TARFPLAN-EOF-SW                  PIC X(01) VALUE 'N'.     00950000
009600     88  WS-TARFPLAN-EOF                 VALUE 'Y'.               00960000
009700 77  WS-DEPLOY-CHECK-SW                  PIC X(01) VALUE 'N'.     00970000
009800     88  WS-DEPLOY-CHECK-FAILED          VALUE 'N'.               00980000
009900     88  WS-DEPLOY-CHECK-PASSED          VALUE 'Y'.               00990000
010000 77  WS-JULIAN-RUN                       PIC 9(7) COMP.           01000000
010100 77  WS-JULIAN-START                     PIC 9(7) COMP.           01010000
010200 77  WS-CENTURY-WORK                     PIC 9(4) COMP.           01020000
010300 01  PARA-NAME                          PIC X(30) VALUE SPACES.   01030000
010400 01  WS-FILE-STATUSES.                                            01040000
010500     05  WS-TARFPLAN-STATUS              PIC XX.                  01050000
010600     05  WS-SUBFILE-STATUS                PIC XX.                 01060000
010700     05  WS-SUBOUT-STATUS                 PIC XX.                 01070000
010800     05  WS-SWEEPLOG-STATUS               PIC XX.                 01080000
010900 01  WS-COUNTERS.                                                 01090000
011000     05  WS-RECORDS-READ                 PIC 9(7) COMP.           01100000
011100     05  WS-RENEWED-COUNT                PIC 9(7) COMP.           01110000
011200     05  WS-EXPIRED-COUNT                PIC 9(7) COMP.           01120000
011300     05  WS-UPGRADED-COUNT               PIC 9(7) COMP.           01130000
011400     05  WS-RENEWED-COUNT-DUMP REDEFINES                          01140000
011500         WS-RENEWED-COUNT             PIC X(04).                  01150000
011600     05  WS-COUNT-EDIT                    PIC ZZZZZZ9.            01160000
011700 01  WS-RUN-DATE-PARMS.                                           01170000
011800     05  WS-RUN-DATE-8                   PIC 9(8) COMP.           01180000
011900     05  WS-RUN-DATE-YMD.                                         01190000
012000         10  WS-RUN-YY                   PIC 9(4).                01200000
012100         10  WS-RUN-MM                   PIC 9(2).                01210000
012200         10  WS-RUN-DD                   PIC 9(2).                01220000
012300     05  WS-RUN-DATE-YMD-N REDEFINES WS-RUN-DATE-YMD              01230000
012400         PIC 9(8).                                                01240000
012500 01  WS-DATE-MATH.                                                01250000
012600*    ONE SHARED CONVERSION AREA - 610/620 CONVERT WHATEVER YMD8   01260000
012700*    IS SITTING IN WS-CONV-DATE-8 AT CALL TIME, SO THE RUN DATE   01270000
012800*    AND THE SUBSCRIPTION START DATE SHARE ONE ROUTINE INSTEAD    01280000
012900*    OF TWO NEAR-IDENTICAL COPIES.                                01290000
013000     05  WS-CONV-DATE-8                  PIC 9(8) COMP.           01300000
013100     05  WS-CONV-DATE-YMD REDEFINES WS-CONV-DATE-8.               01310000
013200         10  WS-CONV-YY                  PIC 9(4).                01320000
013300         10  WS-CONV-MM                  PIC 9(2).                01330000
013400         10  WS-CONV-DD                  PIC 9(2).                01340000
013500     05  WS-NEW-END-DATE-8               PIC 9(8) COMP.           01350000
013600     05  WS-DAYS-USED                    PIC S9(5) COMP-3.        01360000
013700     05  WS-DAYS-USED-DUMP REDEFINES                              01370000
013800         WS-DAYS-USED                PIC X(03).                   01380000
013900     05  WS-JULIAN-WORK                  PIC 9(9) COMP.           01390000
014000 01  WS-TIER-RANK-FIELDS.                                         01400000
014100     05  WS-CURRENT-TIER-RANK            PIC 9(1) COMP.           01410000
014200     05  WS-TARGET-TIER-RANK             PIC 9(1) COMP.           01420000
014300 01  WS-REFUND-FIELDS.                                            01430000
014400     05  WS-OLD-MONTHLY-PRICE            PIC S9(6)V9(2) COMP-3.   01440000
014500     05  WS-USED-RATIO                   PIC S9(1)V9(6) COMP-3.   01450000
014600     05  WS-AMOUNT-USED                  PIC S9(6)V9(6) COMP-3.   01460000
014700     05  WS-REFUND-AMOUNT                PIC S9(6)V9(2) COMP-3.   01470000
014800 01  WS-USAGE-PCT-FIELDS.                                         01480000
014900     05  WS-CPU-USAGE-PCT                PIC S9(3)V9(2) COMP-3.   01490000
015000     05  WS-MEMORY-USAGE-PCT             PIC S9(3)V9(2) COMP-3.   01500000
015100     05  WS-FUNCTIONS-USAGE-PCT          PIC S9(3)V9(2) COMP-3.   01510000
015200 01  WS-PLAN-LOOKUP.                                              01520000
015300     05  WS-OLD-PLAN-IX                  PIC 9(2) COMP.           01530000
015400     05  WS-NEW-PLAN-IX                  PIC 9(2) COMP.           01540000
015500 01  WS-DEPLOY-CHECK-AREAS.                                       01550000
015600     05  WS-DEPLOY-REQUEST.                                       01560000
015700         10  WS-DR-CPU-MC                PIC 9(9) COMP.           01570000
015800         10  WS-DR-MEMORY-BY             PIC 9(12) COMP.          01580000
015900         10  WS-DR-MAX-SCALE             PIC 9(4) COMP.           01590000
016000         10  WS-DR-FUNCTIONS-COUNT       PIC 9(4) COMP.           01600000
016100     05  WS-PLAN-LIMITS.                                          01610000
016200         10  WS-LIM-MAX-FUNCTIONS        PIC 9(4) COMP.           01620000
016300         10  WS-LIM-MAX-CPU-PER-FUNC     PIC 9(6) COMP.           01630000
016400         10  WS-LIM-MAX-MEM-PER-FUNC     PIC 9(12) COMP.          01640000
016500         10  WS-LIM-MAX-SCALE            PIC 9(4) COMP.           01650000
016600     05  WS-LIMIT-RESULT.                                         01660000
016700         10  WS-CHECK-FUNCTIONS-OK       PIC X(01).               01670000
016800         10  WS-CHECK-CPU-OK             PIC X(01).               01680000
016900         10  WS-CHECK-MEMORY-OK          PIC X(01).               01690000
017000         10  WS-CHECK-SCALE-OK           PIC X(01).               01700000
017100         10  WS-OVERALL-ALLOWED          PIC X(01).               01710000
017200     05  WS-LIMCHK-RETURN-CD             PIC S9(4) COMP.          01720000
017300 01  WS-SWEEP-LOG-DETAIL.                                         01730000
017400     05  FILLER                          PIC X(01) VALUE SPACES.  01740000
017500     05  SL-USER-ID                      PIC X(10).               01750000
017600     05  FILLER                          PIC X(02) VALUE SPACES.  01760000
017700     05  SL-ACTION                       PIC X(10).               01770000
017800     05  FILLER                          PIC X(02) VALUE SPACES.  01780000
017900     05  SL-OLD-TIER                     PIC X(12).               01790000
018000     05  FILLER                          PIC X(02) VALUE SPACES.  01800000
018100     05  SL-NEW-TIER                     PIC X(12).               01810000
018200     05  FILLER                          PIC X(02) VALUE SPACES.  01820000
018300     05  SL-REFUND-AMT                   PIC Z(4)9.99.            01830000
018400     05  FILLER                          PIC X(02) VALUE SPACES.  01840000
018500     05  SL-WARNING                      PIC X(20).               01850000
018600     05  FILLER                          PIC X(35) VALUE SPACES.  01860000
018700 01  WS-CONSTANTS.                                                01870000
018800     05  WS-RENEWAL-DAYS                 PIC 9(4) COMP            01880000
018900                                         VALUE 30.                01890000
019000     05  WS-PRORATION-PERIOD-DAYS        PIC 9(4) COMP-3          01900000
019100                                         VALUE 30.                01910000
019200*                                                                 01920000
019300*    JULIAN DAY-NUMBER OFFSETS (400-YEAR GREGORIAN CYCLE MATH,    01930000
019400*    SAME APPROACH THE OLD WRKSFINL CONTRACT SWEEP USED FOR ITS   01940000
019500*    YEAR-END DATE ARITHMETIC).                                   01950000
019600                                                                  01960000
019700 LINKAGE SECTION.                                                 01970000
019800*    (NONE - FSUBMGR IS THE STAND-ALONE BATCH DRIVER)             01980000
019900                                                                  01990000
020000 PROCEDURE DIVISION.                                              02000000
020100     PERFORM 000-INITIALIZE-RUN THRU 000-EXIT.                    02010000
020200     PERFORM 700-LOAD-PLAN-TABLE THRU 700-EXIT.                   02020000
020300     PERFORM 010-OPEN-FILES THRU 010-EXIT.                        02030000
020400     PERFORM 020-PRIMING-READ THRU 020-EXIT.                      02040000
020500     PERFORM 100-PROCESS-SUBSCRIPTION THRU 100-EXIT               02050000
020600         UNTIL WS-SUBFILE-EOF.                                    02060000
020700     PERFORM 900-CLOSE-AND-REPORT THRU 900-EXIT.                  02070000
020800     STOP RUN.                                                    02080000
020900                                                                  02090000
021000 000-INITIALIZE-RUN.                                              02100000
021100     MOVE '000-INITIALIZE-RUN' TO PARA-NAME.                      02110000
021200     MOVE ZERO TO WS-RECORDS-READ, WS-RENEWED-COUNT,              02120000
021300         WS-EXPIRED-COUNT, WS-UPGRADED-COUNT.                     02130000
021400     ACCEPT WS-RUN-DATE-8 FROM DATE YYYYMMDD.                     02140000
021500     MOVE WS-RUN-DATE-8 TO WS-RUN-DATE-YMD-N.                     02150000
021600 000-EXIT.                                                        02160000
021700     EXIT.                                                        02170000
021800                                                                  02180000
021900 010-OPEN-FILES.                                                  02190000
022000     MOVE '010-OPEN-FILES' TO PARA-NAME.                          02200000
022100     OPEN INPUT SUBSCRIPTION-FILE.                                02210000
022200     OPEN OUTPUT SUBSCRIPTION-OUT-FILE.                           02220000
022300     OPEN OUTPUT SWEEP-LOG-FILE.                                  02230000
022400 010-EXIT.                                                        02240000
022500     EXIT.                                                        02250000
022600                                                                  02260000
022700 020-PRIMING-READ.                                                02270000
022800     MOVE '020-PRIMING-READ' TO PARA-NAME.                        02280000
022900     READ SUBSCRIPTION-FILE INTO SUBFILE-REC                      02290000
023000         AT END MOVE 'Y' TO WS-SUBFILE-EOF-SW                     02300000
023100     END-READ.                                                    02310000
023200 020-EXIT.                                                        02320000
023300     EXIT.                                                        02330000
023400                                                                  02340000
023500 100-PROCESS-SUBSCRIPTION.                                        02350000
023600     MOVE '100-PROCESS-SUBSCRIPTION' TO PARA-NAME.                02360000
023700     ADD 1 TO WS-RECORDS-READ.                                    02370000
023800     MOVE SPACES TO SL-ACTION, SL-OLD-TIER, SL-NEW-TIER,          02380000
023900         SL-WARNING.                                              02390000
024000     MOVE ZERO TO SL-REFUND-AMT.                                  02400000
024100     MOVE FSUB-USER-ID OF SUBFILE-REC TO SL-USER-ID.              02410000
024200     MOVE FSUB-PLAN-TIER OF SUBFILE-REC TO SL-OLD-TIER.           02420000
024300     PERFORM 200-CHECK-EXPIRY THRU 200-EXIT.                      02430000
024400     IF FSUB-UPGRADE-REQUESTED OF SUBFILE-REC                     02440000
024500         PERFORM 400-PROCESS-UPGRADE THRU 400-EXIT                02450000
024600     END-IF.                                                      02460000
024700     PERFORM 500-COMPUTE-USAGE-PCT THRU 500-EXIT.                 02470000
024800     MOVE SPACES TO FSUB-UPGRADE-REQ-TIER OF SUBFILE-REC.         02480000
024900     MOVE 'N' TO FSUB-UPGRADE-REQ-SW OF SUBFILE-REC.              02490000
025000     WRITE SUBOUT-REC FROM SUBFILE-REC.                           02500000
025100     IF SL-ACTION NOT = SPACES                                    02510000
025200         PERFORM 700-WRITE-SWEEP-LOG-LINE THRU 700B-EXIT          02520000
025300     END-IF.                                                      02530000
025400     PERFORM 090-READ-NEXT THRU 090-EXIT.                         02540000
025500 100-EXIT.                                                        02550000
025600     EXIT.                                                        02560000
025700                                                                  02570000
025800 090-READ-NEXT.                                                   02580000
025900     MOVE '090-READ-NEXT' TO PARA-NAME.                           02590000
026000     READ SUBSCRIPTION-FILE INTO SUBFILE-REC                      02600000
026100         AT END MOVE 'Y' TO WS-SUBFILE-EOF-SW                     02610000
026200     END-READ.                                                    02620000
026300 090-EXIT.                                                        02630000
026400     EXIT.                                                        02640000
026500                                                                  02650000
026600 200-CHECK-EXPIRY.                                                02660000
026700*    STATUS=ACTIVE AND END-DATE < RUN-DATE -                      02670000
026800*        AUTO-RENEW=Y  ->  EXTEND END-DATE 30 DAYS, STAY ACTIVE   02680000
026900*        AUTO-RENEW=N  ->  STATUS BECOMES EXPIRED                 02690000
027000     MOVE '200-CHECK-EXPIRY' TO PARA-NAME.                        02700000
027100     IF FSUB-STATUS-ACTIVE OF SUBFILE-REC AND                     02710000
027200        FSUB-END-DATE OF SUBFILE-REC < WS-RUN-DATE-8              02720000
027300         IF FSUB-AUTO-RENEW-YES OF SUBFILE-REC                    02730000
027400             PERFORM 300-RENEW-SUBSCRIPTION THRU 300-EXIT         02740000
027500         ELSE                                                     02750000
027600             PERFORM 350-EXPIRE-SUBSCRIPTION THRU 350-EXIT        02760000
027700         END-IF                                                   02770000
027800     END-IF.                                                      02780000
027900 200-EXIT.                                                        02790000
028000     EXIT.                                                        02800000
028100                                                                  02810000
028200 300-RENEW-SUBSCRIPTION.                                          02820000
028300     MOVE '300-RENEW-SUBSCRIPTION' TO PARA-NAME.                  02830000
028400     MOVE WS-RUN-DATE-8 TO WS-CONV-DATE-8.                        02840000
028500     PERFORM 610-DATE-TO-JULIAN THRU 610-EXIT.                    02850000
028600     ADD WS-RENEWAL-DAYS TO WS-JULIAN-WORK.                       02860000
028700     PERFORM 620-JULIAN-TO-DATE THRU 620-EXIT.                    02870000
028800     MOVE WS-NEW-END-DATE-8 TO FSUB-END-DATE OF SUBFILE-REC.      02880000
028900     MOVE 'RENEWED' TO SL-ACTION.                                 02890000
029000     ADD 1 TO WS-RENEWED-COUNT.                                   02900000
029100 300-EXIT.                                                        02910000
029200     EXIT.                                                        02920000
029300                                                                  02930000
029400 350-EXPIRE-SUBSCRIPTION.                                         02940000
029500     MOVE '350-EXPIRE-SUBSCRIPTION' TO PARA-NAME.                 02950000
029600     MOVE 'EXPIRED' TO FSUB-STATUS OF SUBFILE-REC.                02960000
029700     MOVE 'EXPIRED' TO SL-ACTION.                                 02970000
029800     ADD 1 TO WS-EXPIRED-COUNT.                                   02980000
029900 350-EXIT.                                                        02990000
030000     EXIT.                                                        03000000
030100                                                                  03010000
030200 400-PROCESS-UPGRADE.                                             03020000
030300*    ALLOWED ONLY IF TARGET TIER RANK > CURRENT TIER RANK.        03030000
030400*    A CANCELLED/EXPIRED SUBSCRIBER IS TREATED AS A FRESH CREATE -03040000
030500*    NO REFUND, JUST TAKE THE NEW PLAN.                           03050000
030600     MOVE '400-PROCESS-UPGRADE' TO PARA-NAME.                     03060000
030700     MOVE FSUB-UPGRADE-REQ-TIER OF SUBFILE-REC TO SL-NEW-TIER.    03070000
030800     PERFORM 630-TIER-RANK THRU 630-EXIT.                         03080000
030900     IF FSUB-STATUS-ACTIVE OF SUBFILE-REC AND                     03090000
031000        WS-TARGET-TIER-RANK NOT > WS-CURRENT-TIER-RANK            03100000
031100         MOVE 'REJECTED' TO SL-ACTION                             03110000
031200         GO TO 400-EXIT                                           03120000
031300     END-IF.                                                      03130000
031400     IF FSUB-STATUS-ACTIVE OF SUBFILE-REC                         03140000
031500         PERFORM 450-COMPUTE-REFUND THRU 450-EXIT                 03150000
031600     END-IF.                                                      03160000
031700     MOVE FSUB-UPGRADE-REQ-TIER OF SUBFILE-REC                    03170000
031800         TO FSUB-PLAN-TIER OF SUBFILE-REC.                        03180000
031900     MOVE WS-RUN-DATE-8 TO FSUB-START-DATE OF SUBFILE-REC.        03190000
032000     MOVE WS-RUN-DATE-8 TO WS-CONV-DATE-8.                        03200000
032100     PERFORM 610-DATE-TO-JULIAN THRU 610-EXIT.                    03210000
032200     ADD WS-RENEWAL-DAYS TO WS-JULIAN-WORK.                       03220000
032300     PERFORM 620-JULIAN-TO-DATE THRU 620-EXIT.                    03230000
032400     MOVE WS-NEW-END-DATE-8 TO FSUB-END-DATE OF SUBFILE-REC.      03240000
032500     MOVE 'ACTIVE' TO FSUB-STATUS OF SUBFILE-REC.                 03250000
032600     MOVE 'UPGRADED' TO SL-ACTION.                                03260000
032700     ADD 1 TO WS-UPGRADED-COUNT.                                  03270000
032800     PERFORM 650-FIND-PLAN THRU 650-EXIT.                         03280000
032900     PERFORM 600-CHECK-DEPLOY-LIMITS THRU 600-EXIT.               03290000
033000 400-EXIT.                                                        03300000
033100     EXIT.                                                        03310000
033200                                                                  03320000
033300 450-COMPUTE-REFUND.                                              03330000
033400*    DAYS-USED = RUN-DATE - START-DATE (WHOLE DAYS)               03340000
033500*    USED-RATIO = DAYS-USED / 30                                  03350000
033600*    AMOUNT-USED = OLD-MONTHLY-PRICE * USED-RATIO                 03360000
033700*    REFUND = OLD-MONTHLY-PRICE - AMOUNT-USED (ONLY IF > 0)       03370000
033800     MOVE '450-COMPUTE-REFUND' TO PARA-NAME.                      03380000
033900     MOVE WS-RUN-DATE-8 TO WS-CONV-DATE-8.                        03390000
034000     PERFORM 610-DATE-TO-JULIAN THRU 610-EXIT.                    03400000
034100     MOVE WS-JULIAN-WORK TO WS-JULIAN-RUN.                        03410000
034200     MOVE FSUB-START-DATE OF SUBFILE-REC TO WS-CONV-DATE-8.       03420000
034300     PERFORM 610-DATE-TO-JULIAN THRU 610-EXIT.                    03430000
034400     MOVE WS-JULIAN-WORK TO WS-JULIAN-START.                      03440000
034500     SUBTRACT WS-JULIAN-START FROM WS-JULIAN-RUN                  03450000
034600         GIVING WS-DAYS-USED.                                     03460000
034700     IF WS-DAYS-USED < 0                                          03470000
034800         MOVE ZERO TO WS-DAYS-USED                                03480000
034900     END-IF.                                                      03490000
035000     COMPUTE WS-USED-RATIO ROUNDED =                              03500000
035100         WS-DAYS-USED / WS-PRORATION-PERIOD-DAYS.                 03510000
035200     PERFORM 650-FIND-PLAN THRU 650-EXIT.                         03520000
035300     COMPUTE WS-AMOUNT-USED ROUNDED =                             03530000
035400         WS-OLD-MONTHLY-PRICE * WS-USED-RATIO.                    03540000
035500     COMPUTE WS-REFUND-AMOUNT ROUNDED =                           03550000
035600         WS-OLD-MONTHLY-PRICE - WS-AMOUNT-USED.                   03560000
035700     IF WS-REFUND-AMOUNT NOT > 0                                  03570000
035800         MOVE ZERO TO WS-REFUND-AMOUNT                            03580000
035900     ELSE                                                         03590000
036000         MOVE WS-REFUND-AMOUNT TO SL-REFUND-AMT                   03600000
036100     END-IF.                                                      03610000
036200 450-EXIT.                                                        03620000
036300     EXIT.                                                        03630000
036400                                                                  03640000
036500 500-COMPUTE-USAGE-PCT.                                           03650000
036600*    PCT = USED / LIMIT * 100, ZERO WHEN LIMIT IS ZERO,           03660000
036700*    CAPPED AT 100.                                               03670000
036800     MOVE '500-COMPUTE-USAGE-PCT' TO PARA-NAME.                   03680000
036900     PERFORM 650-FIND-PLAN THRU 650-EXIT.                         03690000
037000     MOVE ZERO TO WS-CPU-USAGE-PCT, WS-MEMORY-USAGE-PCT,          03700000
037100         WS-FUNCTIONS-USAGE-PCT.                                  03710000
037200     IF FPLT-MAX-CPU-PER-FUNC (WS-NEW-PLAN-IX) > 0                03720000
037300         COMPUTE WS-CPU-USAGE-PCT ROUNDED =                       03730000
037400             FSUB-CPU-USED OF SUBFILE-REC /                       03740000
037500             FPLT-MAX-CPU-PER-FUNC (WS-NEW-PLAN-IX) * 100         03750000
037600     END-IF.                                                      03760000
037700     IF WS-CPU-USAGE-PCT > 100                                    03770000
037800         MOVE 100 TO WS-CPU-USAGE-PCT                             03780000
037900     END-IF.                                                      03790000
038000     IF FPLT-MAX-MEM-PER-FUNC (WS-NEW-PLAN-IX) > 0                03800000
038100         COMPUTE WS-MEMORY-USAGE-PCT ROUNDED =                    03810000
038200             FSUB-MEMORY-USED OF SUBFILE-REC /                    03820000
038300             FPLT-MAX-MEM-PER-FUNC (WS-NEW-PLAN-IX) * 100         03830000
038400     END-IF.                                                      03840000
038500     IF WS-MEMORY-USAGE-PCT > 100                                 03850000
038600         MOVE 100 TO WS-MEMORY-USAGE-PCT                          03860000
038700     END-IF.                                                      03870000
038800     IF FPLT-MAX-FUNCTIONS (WS-NEW-PLAN-IX) > 0                   03880000
038900         COMPUTE WS-FUNCTIONS-USAGE-PCT ROUNDED =                 03890000
039000             FSUB-FUNCTIONS-USED OF SUBFILE-REC /                 03900000
039100             FPLT-MAX-FUNCTIONS (WS-NEW-PLAN-IX) * 100            03910000
039200     END-IF.                                                      03920000
039300     IF WS-FUNCTIONS-USAGE-PCT > 100                              03930000
039400         MOVE 100 TO WS-FUNCTIONS-USAGE-PCT                       03940000
039500     END-IF.                                                      03950000
039600 500-EXIT.                                                        03960000
039700     EXIT.                                                        03970000
039800                                                                  03980000
039900 600-CHECK-DEPLOY-LIMITS.                                         03990000
040000*    SANITY-CHECKS THE SUBSCRIBER'S CURRENT USAGE AGAINST THE     04000000
040100*    NEW PLAN'S PER-FUNCTION LIMITS - AN INFORMATIONAL WARNING    04010000
040200*    ONLY, IT DOES NOT UNDO THE UPGRADE.                          04020000
040300     MOVE '600-CHECK-DEPLOY-LIMITS' TO PARA-NAME.                 04030000
040400     MOVE FSUB-CPU-USED OF SUBFILE-REC TO WS-DR-CPU-MC.           04040000
040500     MOVE FSUB-MEMORY-USED OF SUBFILE-REC TO WS-DR-MEMORY-BY.     04050000
040600     MOVE FPLT-MAX-SCALE (WS-NEW-PLAN-IX) TO WS-DR-MAX-SCALE.     04060000
040700     MOVE FSUB-FUNCTIONS-USED OF SUBFILE-REC                      04070000
040800         TO WS-DR-FUNCTIONS-COUNT.                                04080000
040900     MOVE FPLT-MAX-FUNCTIONS (WS-NEW-PLAN-IX)                     04090000
041000         TO WS-LIM-MAX-FUNCTIONS.                                 04100000
041100     MOVE FPLT-MAX-CPU-PER-FUNC (WS-NEW-PLAN-IX)                  04110000
041200         TO WS-LIM-MAX-CPU-PER-FUNC.                              04120000
041300     MOVE FPLT-MAX-MEM-PER-FUNC (WS-NEW-PLAN-IX)                  04130000
041400         TO WS-LIM-MAX-MEM-PER-FUNC.                              04140000
041500     MOVE FPLT-MAX-SCALE (WS-NEW-PLAN-IX) TO WS-LIM-MAX-SCALE.    04150000
041600     CALL 'FLIMCHK' USING WS-DEPLOY-REQUEST, WS-PLAN-LIMITS,      04160000
041700         WS-LIMIT-RESULT, WS-LIMCHK-RETURN-CD.                    04170000
041800     IF WS-OVERALL-ALLOWED NOT = 'Y'                              04180000
041900         MOVE 'OVER PLAN LIMIT' TO SL-WARNING                     04190000
042000     END-IF.                                                      04200000
042100 600-EXIT.                                                        04210000
042200     EXIT.                                                        04220000
042300                                                                  04230000
042400 610-DATE-TO-JULIAN.                                              04240000
042500*    CONVERTS WS-CONV-DATE-8 (A 9(8) YYYYMMDD) TO A JULIAN DAY    04250000
042600*    NUMBER IN WS-JULIAN-WORK, USING THE STANDARD FLIEGEL/VAN     04260000
042700*    FLANDERN INTEGER ALGORITHM.  SHARED BY THE RUN-DATE AND      04270000
042800*    SUBSCRIPTION START-DATE CONVERSIONS BELOW.                   04280000
042900     MOVE '610-DATE-TO-JULIAN' TO PARA-NAME.                      04290000
043000     COMPUTE WS-JULIAN-WORK =                                     04300000
043100         WS-CONV-DD +                                             04310000
043200         ((153 * (WS-CONV-MM + 12 * (14 - WS-CONV-MM) / 12 - 3)   04320000
043300             + 2) / 5) +                                          04330000
043400         (365 * (WS-CONV-YY + 4800 - (14 - WS-CONV-MM) / 12)) +   04340000
043500         ((WS-CONV-YY + 4800 - (14 - WS-CONV-MM) / 12) / 4) -     04350000
043600         ((WS-CONV-YY + 4800 - (14 - WS-CONV-MM) / 12) / 100) +   04360000
043700         ((WS-CONV-YY + 4800 - (14 - WS-CONV-MM) / 12) / 400) -   04370000
043800         32045.                                                   04380000
043900 610-EXIT.                                                        04390000
044000     EXIT.                                                        04400000
044100                                                                  04410000
044200 620-JULIAN-TO-DATE.                                              04420000
044300*    INVERSE OF 610 - CONVERTS THE JULIAN DAY NUMBER IN           04430000
044400*    WS-JULIAN-WORK BACK TO A 9(8) YYYYMMDD IN WS-NEW-END-DATE-8. 04440000
044500     MOVE '620-JULIAN-TO-DATE' TO PARA-NAME.                      04450000
044600     PERFORM 660-JULIAN-TO-YMD THRU 660-EXIT.                     04460000
044700     COMPUTE WS-NEW-END-DATE-8 =                                  04470000
044800         WS-CONV-YY * 10000 + WS-CONV-MM * 100 + WS-CONV-DD.      04480000
044900 620-EXIT.                                                        04490000
045000     EXIT.                                                        04500000
045100                                                                  04510000
045200 630-TIER-RANK.                                                   04520000
045300*    STARTER=1  PROFESSIONAL=2  ENTERPRISE=3  UNKNOWN=0           04530000
045400     MOVE '630-TIER-RANK' TO PARA-NAME.                           04540000
045500     EVALUATE FSUB-PLAN-TIER OF SUBFILE-REC                       04550000
045600         WHEN 'STARTER'                                           04560000
045700             MOVE 1 TO WS-CURRENT-TIER-RANK                       04570000
045800         WHEN 'PROFESSIONAL'                                      04580000
045900             MOVE 2 TO WS-CURRENT-TIER-RANK                       04590000
046000         WHEN 'ENTERPRISE'                                        04600000
046100             MOVE 3 TO WS-CURRENT-TIER-RANK                       04610000
046200         WHEN OTHER                                               04620000
046300             MOVE 0 TO WS-CURRENT-TIER-RANK                       04630000
046400     END-EVALUATE.                                                04640000
046500     EVALUATE FSUB-UPGRADE-REQ-TIER OF SUBFILE-REC                04650000
046600         WHEN 'STARTER'                                           04660000
046700             MOVE 1 TO WS-TARGET-TIER-RANK                        04670000
046800         WHEN 'PROFESSIONAL'                                      04680000
046900             MOVE 2 TO WS-TARGET-TIER-RANK                        04690000
047000         WHEN 'ENTERPRISE'                                        04700000
047100             MOVE 3 TO WS-TARGET-TIER-RANK                        04710000
047200         WHEN OTHER                                               04720000
047300             MOVE 0 TO WS-TARGET-TIER-RANK                        04730000
047400     END-EVALUATE.                                                04740000
047500 630-EXIT.                                                        04750000
047600     EXIT.                                                        04760000
047700                                                                  04770000
047800 650-FIND-PLAN.                                                   04780000
047900*    LOOKS UP THE SUBSCRIBER'S CURRENT-ON-FILE PLAN-TIER IN THE   04790000
048000*    IN-STORAGE PLAN TABLE, FALLING BACK TO STARTER (TABLE ROW 1) 04800000
048100*    IF THE TIER IS NOT FOUND OR IS MARKED INACTIVE.              04810000
048200     MOVE '650-FIND-PLAN' TO PARA-NAME.                           04820000
048300     SET FPLN-TABLE-IX TO 1.                                      04830000
048400     SEARCH FPLN-TABLE-ROW VARYING FPLN-TABLE-IX                  04840000
048500         AT END                                                   04850000
048600             MOVE 1 TO WS-OLD-PLAN-IX                             04860000
048700         WHEN FPLT-TIER (FPLN-TABLE-IX) = FSUB-PLAN-TIER OF       04870000
048800                 SUBFILE-REC AND FPLT-ACTIVE (FPLN-TABLE-IX)      04880000
048900                 = 'Y'                                            04890000
049000             MOVE FPLN-TABLE-IX TO WS-OLD-PLAN-IX                 04900000
049100     END-SEARCH.                                                  04910000
049200     MOVE FPLT-MONTHLY-PRICE (WS-OLD-PLAN-IX)                     04920000
049300         TO WS-OLD-MONTHLY-PRICE.                                 04930000
049400     SET FPLN-TABLE-IX TO 1.                                      04940000
049500     SEARCH FPLN-TABLE-ROW VARYING FPLN-TABLE-IX                  04950000
049600         AT END                                                   04960000
049700             MOVE 1 TO WS-NEW-PLAN-IX                             04970000
049800         WHEN FPLT-TIER (FPLN-TABLE-IX) = FSUB-PLAN-TIER OF       04980000
049900                 SUBFILE-REC AND FPLT-ACTIVE (FPLN-TABLE-IX)      04990000
050000                 = 'Y'                                            05000000
050100             MOVE FPLN-TABLE-IX TO WS-NEW-PLAN-IX                 05010000
050200     END-SEARCH.                                                  05020000
050300 650-EXIT.                                                        05030000
050400     EXIT.                                                        05040000
050500                                                                  05050000
050600 660-JULIAN-TO-YMD.                                               05060000
050700*    INVERSE OF THE JULIAN-DAY ALGORITHM ABOVE - CONVERTS THE     05070000
050800*    DAY NUMBER LEFT IN WS-JULIAN-WORK BACK TO WS-CONV-YY/MM/DD,  05080000
050900*    USED BY 620 AFTER ADDING THE 30-DAY RENEWAL WINDOW.          05090000
051000     MOVE '660-JULIAN-TO-YMD' TO PARA-NAME.                       05100000
051100     COMPUTE WS-JULIAN-WORK = WS-JULIAN-WORK + 68569.             05110000
051200     COMPUTE WS-CENTURY-WORK = 4 * WS-JULIAN-WORK / 146097.       05120000
051300     COMPUTE WS-JULIAN-WORK = WS-JULIAN-WORK -                    05130000
051400         (146097 * WS-CENTURY-WORK + 3) / 4.                      05140000
051500     COMPUTE WS-CONV-YY = 4000 * (WS-JULIAN-WORK + 1) / 1461001.  05150000
051600     COMPUTE WS-JULIAN-WORK = WS-JULIAN-WORK -                    05160000
051700         1461 * WS-CONV-YY / 4 + 31.                              05170000
051800     COMPUTE WS-CONV-MM = 80 * WS-JULIAN-WORK / 2447.             05180000
051900     COMPUTE WS-CONV-DD = WS-JULIAN-WORK -                        05190000
052000         2447 * WS-CONV-MM / 80.                                  05200000
052100     COMPUTE WS-JULIAN-WORK = WS-CONV-MM / 11.                    05210000
052200     COMPUTE WS-CONV-MM = WS-CONV-MM + 2 - 12 * WS-JULIAN-WORK.   05220000
052300     COMPUTE WS-CONV-YY = 100 * (WS-CENTURY-WORK - 49) +          05230000
052400         WS-CONV-YY + WS-JULIAN-WORK.                             05240000
052500 660-EXIT.                                                        05250000
052600     EXIT.                                                        05260000
052700                                                                  05270000
052800 700-LOAD-PLAN-TABLE.                                             05280000
052900*    LOADS THE 3-ROW PLAN TABLE FROM TARFPLAN INTO WORKING        05290000
053000*    STORAGE FOR THE OLD/NEW-PLAN LOOKUPS ABOVE.                  05300000
053100     MOVE '700-LOAD-PLAN-TABLE' TO PARA-NAME.                     05310000
053200     MOVE ZERO TO FPLN-TABLE-COUNT.                               05320000
053300     OPEN INPUT TARIFF-PLAN-FILE.                                 05330000
053400     PERFORM 705-READ-TARFPLAN THRU 705-EXIT.                     05340000
053500     PERFORM 710-BUILD-TABLE-ROW THRU 710-EXIT                    05350000
053600         UNTIL WS-TARFPLAN-EOF.                                   05360000
053700     CLOSE TARIFF-PLAN-FILE.                                      05370000
053800 700-EXIT.                                                        05380000
053900     EXIT.                                                        05390000
054000                                                                  05400000
054100 705-READ-TARFPLAN.                                               05410000
054200     MOVE '705-READ-TARFPLAN' TO PARA-NAME.                       05420000
054300     READ TARIFF-PLAN-FILE INTO TARFPLAN-REC                      05430000
054400         AT END MOVE 'Y' TO WS-TARFPLAN-EOF-SW                    05440000
054500     END-READ.                                                    05450000
054600 705-EXIT.                                                        05460000
054700     EXIT.                                                        05470000
054800                                                                  05480000
054900 710-BUILD-TABLE-ROW.                                             05490000
055000     MOVE '710-BUILD-TABLE-ROW' TO PARA-NAME.                     05500000
055100     ADD 1 TO FPLN-TABLE-COUNT.                                   05510000
055200     SET FPLN-TABLE-IX TO FPLN-TABLE-COUNT.                       05520000
055300     MOVE FPLN-PLAN-TIER OF TARFPLAN-REC                          05530000
055400         TO FPLT-TIER (FPLN-TABLE-IX).                            05540000
055500     MOVE FPLN-PLAN-ACTIVE OF TARFPLAN-REC                        05550000
055600         TO FPLT-ACTIVE (FPLN-TABLE-IX).                          05560000
055700     MOVE FPLN-CPU-RATE-HR OF TARFPLAN-REC                        05570000
055800         TO FPLT-CPU-RATE-HR (FPLN-TABLE-IX).                     05580000
055900     MOVE FPLN-MEM-RATE-GBHR OF TARFPLAN-REC                      05590000
056000         TO FPLT-MEM-RATE-GBHR (FPLN-TABLE-IX).                   05600000
056100     MOVE FPLN-COLD-START-PEN OF TARFPLAN-REC                     05610000
056200         TO FPLT-COLD-START-PEN (FPLN-TABLE-IX).                  05620000
056300     MOVE FPLN-PLATFORM-FEE-RATE OF TARFPLAN-REC                  05630000
056400         TO FPLT-PLATFORM-FEE-RATE (FPLN-TABLE-IX).               05640000
056500     MOVE FPLN-MIN-EFF-FACTOR OF TARFPLAN-REC                     05650000
056600         TO FPLT-MIN-EFF-FACTOR (FPLN-TABLE-IX).                  05660000
056700     MOVE FPLN-MAX-EFF-FACTOR OF TARFPLAN-REC                     05670000
056800         TO FPLT-MAX-EFF-FACTOR (FPLN-TABLE-IX).                  05680000
056900     MOVE FPLN-MAX-FUNCTIONS OF TARFPLAN-REC                      05690000
057000         TO FPLT-MAX-FUNCTIONS (FPLN-TABLE-IX).                   05700000
057100     MOVE FPLN-MAX-CPU-PER-FUNC OF TARFPLAN-REC                   05710000
057200         TO FPLT-MAX-CPU-PER-FUNC (FPLN-TABLE-IX).                05720000
057300     MOVE FPLN-MAX-MEM-PER-FUNC OF TARFPLAN-REC                   05730000
057400         TO FPLT-MAX-MEM-PER-FUNC (FPLN-TABLE-IX).                05740000
057500     MOVE FPLN-MAX-SCALE OF TARFPLAN-REC                          05750000
057600         TO FPLT-MAX-SCALE (FPLN-TABLE-IX).                       05760000
057700     MOVE FPLN-MONTHLY-PRICE OF TARFPLAN-REC                      05770000
057800         TO FPLT-MONTHLY-PRICE (FPLN-TABLE-IX).                   05780000
057900     PERFORM 705-READ-TARFPLAN THRU 705-EXIT.                     05790000
058000 710-EXIT.                                                        05800000
058100     EXIT.                                                        05810000
058200                                                                  05820000
058300 700-WRITE-SWEEP-LOG-LINE.                                        05830000
058400     MOVE '700-WRITE-SWEEP-LOG-LINE' TO PARA-NAME.                05840000
058500     WRITE SWEEP-LOG-REC FROM WS-SWEEP-LOG-DETAIL.                05850000
058600 700B-EXIT.                                                       05860000
058700     EXIT.                                                        05870000
058800                                                                  05880000
058900 900-CLOSE-AND-REPORT.                                            05890000
059000     MOVE '900-CLOSE-AND-REPORT' TO PARA-NAME.                    05900000
059100*    FOUR TOTAL LINES ON THE SWEEP LOG - READ/RENEWED/EXPIRED/    05910000
059200*    UPGRADED.  KEPT OFF THE SL-ACTION FIELD SO THE COUNT NEVER   05920000
059300*    RUNS PAST ITS WIDTH THE WAY A CIQ REVIEW WOULD FLAG.         05930000
059400     MOVE SPACES TO WS-SWEEP-LOG-DETAIL.                          05940000
059500     MOVE 'TOTALS' TO SL-USER-ID.                                 05950000
059600     MOVE 'READ' TO SL-ACTION.                                    05960000
059700     MOVE WS-RECORDS-READ TO WS-COUNT-EDIT.                       05970000
059800     MOVE WS-COUNT-EDIT TO SL-OLD-TIER.                           05980000
059900     WRITE SWEEP-LOG-REC FROM WS-SWEEP-LOG-DETAIL.                05990000
060000     MOVE 'RENEWED' TO SL-ACTION.                                 06000000
060100     MOVE WS-RENEWED-COUNT TO WS-COUNT-EDIT.                      06010000
060200     MOVE WS-COUNT-EDIT TO SL-OLD-TIER.                           06020000
060300     WRITE SWEEP-LOG-REC FROM WS-SWEEP-LOG-DETAIL.                06030000
060400     MOVE 'EXPIRED' TO SL-ACTION.                                 06040000
060500     MOVE WS-EXPIRED-COUNT TO WS-COUNT-EDIT.                      06050000
060600     MOVE WS-COUNT-EDIT TO SL-OLD-TIER.                           06060000
060700     WRITE SWEEP-LOG-REC FROM WS-SWEEP-LOG-DETAIL.                06070000
060800     MOVE 'UPGRADED' TO SL-ACTION.                                06080000
060900     MOVE WS-UPGRADED-COUNT TO WS-COUNT-EDIT.                     06090000
061000     MOVE WS-COUNT-EDIT TO SL-OLD-TIER.                           06100000
061100     WRITE SWEEP-LOG-REC FROM WS-SWEEP-LOG-DETAIL.                06110000
061200     CLOSE SUBSCRIPTION-FILE, SUBSCRIPTION-OUT-FILE,              06120000
061300         SWEEP-LOG-FILE.                                          06130000
061400 900-EXIT.                                                        06140000
061500     EXIT.                                                        06150000
