000100 IDENTIFICATION DIVISION.                                         00010000
000200******************************************************************00020000
000300 PROGRAM-ID.  FBILLRUN.                                           00030000
000400 AUTHOR. R. S. PAREKH.                                            00040000
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                          00050000
000600 DATE-WRITTEN. 01/06/24.                                          00060000
000700 DATE-COMPILED.                                                   00070000
000800 SECURITY. NON-CONFIDENTIAL.                                      00080000
000900******************************************************************00090000
001000*    FBILLRUN - MONTHLY FAAS USAGE BILLING RUN                    00100000
001100*                                                                 00110000
001200*    DRIVER FOR THE METERED-BILLING COST-CALC PASS.  LOADS THE    00120000
001300*    TARIFF-PLAN TABLE, THEN READS FUNCTION-METRICS SEQUENTIALLY  00130000
001400*    BY USER-ID, RESOLVING EACH FUNCTION'S PLAN, APPLYING DEFAULT 00140000
001500*    METRICS WHERE THE FEED CAME UP EMPTY, CALLING FEFFMET FOR THE00150000
001600*    EFFICIENCY FIGURES AND FBILLCLC FOR THE COST BREAKDOWN, THEN 00160000
001700*    WRITING ONE BILLING-RECORD PER FUNCTION AND ONE DETAIL LINE  00170000
001800*    ON THE BILLING REPORT.  BREAKS ON USER-ID FOR A SUBTOTAL AND 00180000
001900*    PRINTS RUN GRAND TOTALS AT END OF FILE.                      00190000
002000*                                                                 00200000
002100*    CHANGE LOG                                                   00210000
002200*    ---------------------------------------------------------    00220000
002300*    01/06/24  RSP  FAAS-0091  INITIAL VERSION - REPLACES THE     00230000
002400*                   OLD SAM1 CUSTOMER-UPDATE SKELETON WITH THE    00240000
002500*                   FAAS COST-CALC READ/CALL/REPORT DRIVER.       00250000
002600*    02/21/24  RSP  FAAS-0121  PASSES CLUSTER-LOAD-PCT THROUGH TO 00260000
002700*                   FBILLCLC AS NOT-SUPPLIED - THIS SHOP HAS NO   00270000
002800*                   ON-LINE FEED FOR IT YET, SO COLD-START COST   00280000
002900*                   RUNS FLAT UNTIL OPS WIRES ONE UP.             00290000
003000*    05/02/24  KMJ  FAAS-0166  PLAN RESOLUTION NOW FALLS BACK TO  00300000
003100*                   THE BUILT-IN DEFAULT RATES IN FPLNTAB WHEN    00310000
003200*                   THE TABLE HAS NO ROW AT ALL FOR THE TIER -    00320000
003300*                   PREVIOUSLY AN UNKNOWN TIER ABENDED THE RUN.   00330000
003400*    07/09/24  KMJ  FAAS-0189  ADDED THE DEFAULT-METRICS PATH FOR 00340000
003500*                   FUNCTIONS WITH NO REPORTED USAGE - A FRESHLY  00350000
003600*                   DEPLOYED FUNCTION WAS BILLING ZERO ON EVERY   00360000
003700*                   LINE INSTEAD OF THE PLATFORM MINIMUM.         00370000
003800*    08/14/24  KMJ  FAAS-0204  CALL FEFFMET BEFORE FBILLCLC SO A  00380000
003900*                   DERIVED OVERALL-EFFICIENCY IS ON THE RECORD   00390000
004000*                   BEFORE THE EFFICIENCY-FACTOR CLAMP RUNS -     00400000
004100*                   FBILLCLC WAS SEEING A ZERO AND FLOORING       00410000
004200*                   EVERY UNMETERED FUNCTION AT THE PLAN MAXIMUM. 00420000
004300*    Y2K NOTE  09/24/98  WLT  RUN-DATE IS 9(8) YYYYMMDD - NO      00430000
004400*                   TWO-DIGIT YEAR WINDOWING ANYWHERE IN THIS RUN.00440000
004500******************************************************************00450000
004600                                                                  00460000
004700 ENVIRONMENT DIVISION.                                            00470000
004800 CONFIGURATION SECTION.                                           00480000
004900 SOURCE-COMPUTER. IBM-390.                                        00490000
005000 OBJECT-COMPUTER. IBM-390.                                        00500000
005100 SPECIAL-NAMES.                                                   00510000
005200     C01 IS TOP-OF-FORM.                                          00520000
005300 INPUT-OUTPUT SECTION.                                            00530000
005400 FILE-CONTROL.                                                    00540000
005500     SELECT TARIFF-PLAN-FILE ASSIGN TO TARFPLAN                   00550000
005600         ORGANIZATION IS SEQUENTIAL                               00560000
005700         FILE STATUS IS WS-TARFPLAN-STATUS.                       00570000
005800     SELECT FUNCTION-METRICS-FILE ASSIGN TO FUNCMET               00580000
005900         ORGANIZATION IS SEQUENTIAL                               00590000
006000         FILE STATUS IS WS-FUNCMET-STATUS.                        00600000
006100     SELECT BILLING-RECORD-FILE ASSIGN TO BILLREC                 00610000
006200         ORGANIZATION IS SEQUENTIAL                               00620000
006300         FILE STATUS IS WS-BILLREC-STATUS.                        00630000
006400     SELECT BILLING-REPORT-FILE ASSIGN TO BILLRPT                 00640000
006500         ORGANIZATION IS SEQUENTIAL                               00650000
006600         FILE STATUS IS WS-BILLRPT-STATUS.                        00660000
006700                                                                  00670000
006800 DATA DIVISION.                                                   00680000
006900 FILE SECTION.                                                    00690000
007000                                                                  00700000
007100 FD  TARIFF-PLAN-FILE                                             00710000
007200     RECORDING MODE IS F.                                         00720000
007300 01  TARFPLAN-REC.                                                00730000
007400     COPY FPLNTAB.                                                00740000
007500                                                                  00750000
007600 FD  FUNCTION-METRICS-FILE                                        00760000
007700     RECORDING MODE IS F.                                         00770000
007800 01  FUNCMET-REC.                                                 00780000
007900     COPY FFNMET.                                                 00790000
008000                                                                  00800000
008100 FD  BILLING-RECORD-FILE                                          00810000
008200     RECORDING MODE IS F.                                         00820000
008300 01  BILLREC-REC.                                                 00830000
008400     COPY FBILREC.                                                00840000
008500                                                                  00850000
008600 FD  BILLING-REPORT-FILE                                          00860000
008700     RECORDING MODE IS F.                                         00870000
008800 01  BILLRPT-REC                   PIC X(132).                    00880000
008900                                                                  00890000
009000******************************************************************00900000
009100 WORKING-STORAGE SECTION.                                         00910000
009200******************************************************************00920000
009300*    STANDALONE EOF/CONTROL-BREAK SWITCHES - SAME 77-LEVEL        00930000
009400*    TREATMENT THE OLD WRKSFINL CONTRACT SWEEP GAVE ITS OWN       00940000
009500*    YEAR-EOF/REDEMPTION-EOF FLAGS.                               00950000
009600 77  WS-FUNCMET-EOF-SW                   PIC X(01) VALUE 'N'.     00960000
009700     88  WS-FUNCMET-EOF                   VALUE 'Y'.              00970000
009800 77  WS-TARFPLAN-EOF-SW                  PIC X(01) VALUE 'N'.     00980000
009900     88  WS-TARFPLAN-EOF                  VALUE 'Y'.              00990000
010000 77  WS-FIRST-RECORD-SW                  PIC X(01) VALUE 'Y'.     01000000
010100     88  WS-FIRST-RECORD                  VALUE 'Y'.              01010000
010200 01  PARA-NAME                          PIC X(30) VALUE SPACES.   01020000
010300 01  WS-FILE-STATUSES.                                            01030000
010400     05  WS-TARFPLAN-STATUS              PIC XX.                  01040000
010500     05  WS-FUNCMET-STATUS                PIC XX.                 01050000
010600     05  WS-BILLREC-STATUS                PIC XX.                 01060000
010700     05  WS-BILLRPT-STATUS                PIC XX.                 01070000
010800 01  WS-COUNTERS.                                                 01080000
010900     05  WS-RECORDS-PROCESSED            PIC 9(7) COMP.           01090000
011000     05  WS-RECORDS-PROCESSED-DUMP REDEFINES                      01100000
011100         WS-RECORDS-PROCESSED        PIC X(04).                   01110000
011200 01  WS-RUN-DATE-PARMS.                                           01120000
011300     05  WS-RUN-DATE-8                   PIC 9(8) COMP.           01130000
011400     05  WS-RUN-DATE-YMD.                                         01140000
011500         10  WS-RUN-YY                   PIC 9(4).                01150000
011600         10  WS-RUN-MM                   PIC 9(2).                01160000
011700         10  WS-RUN-DD                   PIC 9(2).                01170000
011800     05  WS-RUN-DATE-YMD-N REDEFINES WS-RUN-DATE-YMD              01180000
011900         PIC 9(8).                                                01190000
012000 01  WS-PREV-USER-ID                     PIC X(10) VALUE SPACES.  01200000
012100 01  WS-PLAN-LOOKUP.                                              01210000
012200     05  WS-PLAN-IX                      PIC 9(2) COMP.           01220000
012300 01  WS-CONSTANTS.                                                01230000
012400*    ONE CALENDAR-MONTH RUN - 720 HOURS PER THE PERIOD-CONSTANT   01240000
012500*    TABLE.  FBILLCLC PRORATES THE FIXED PLAN CHARGE ITSELF ON    01250000
012600*    ITS OWN 730-HOUR MONTH CONSTANT - THE TWO ARE NOT THE SAME   01260000
012700*    NUMBER AND THAT IS INTENTIONAL, SEE FBILLCLC'S CHANGE LOG.   01270000
012800     05  WS-PERIOD-HOURS-CONST           PIC S9(4)V9(5) COMP-3    01280000
012900                                         VALUE 720.00000.         01290000
013000*    DEFAULT-METRICS CONSTANTS - APPLIED WHEN A FUNCTION-METRICS  01300000
013100*    RECORD CAME OFF THE FEED WITH NO REQUEST FIGURES AT ALL,     01310000
013200*    MEANING THE FUNCTION IS FRESHLY DEPLOYED AND HAS NOT BEEN    01320000
013300*    SCRAPED BY THE METERING AGENT YET.  OPS SIZES THE DEFAULT    01330000
013400*    CPU/MEMORY REQUEST OFF ONE REPLICA AT THE PLATFORM'S OWN     01340000
013500*    MINIMUM-SCALE FLOOR, NOT OFF WHATEVER MIN-SCALE THE OWNER    01350000
013600*    CONFIGURED FOR THE FUNCTION - THAT FIGURE DOES NOT RIDE THE  01360000
013700*    METERING FEED, SO IT IS NOT ON THIS COPYBOOK TO CHECK.       01370000
013800     05  WS-DEFAULT-MIN-SCALE-POD        PIC 9(4) COMP VALUE 1.   01380000
013900     05  WS-DEFAULT-MC-PER-POD           PIC 9(4) COMP VALUE 1000.01390000
014000     05  WS-DEFAULT-MEM-REQUEST-BY       PIC 9(12) COMP           01400000
014100                                         VALUE 536870912.         01410000
014200     05  WS-DEFAULT-OVERALL-EFF          PIC 9(3)V99 COMP-3       01420000
014300                                         VALUE 80.00.             01430000
014400                                                                  01440000
014500*    MIRROR OF FBILLCLC'S LINKAGE SECTION - LAID OUT FIELD FOR    01450000
014600*    FIELD SO THE CALL BELOW LINES UP BYTE FOR BYTE.              01460000
014700 01  WS-PLAN-RATES.                                               01470000
014800     05  WS-PLAN-CPU-RATE-HR             PIC S9(4)V9(6) COMP-3.   01480000
014900     05  WS-PLAN-MEM-RATE-GBHR           PIC S9(4)V9(6) COMP-3.   01490000
015000     05  WS-PLAN-COLD-START-PEN          PIC S9(4)V9(6) COMP-3.   01500000
015100     05  WS-PLAN-PLATFORM-FEE-RATE       PIC S9(2)V9(3) COMP-3.   01510000
015200     05  WS-PLAN-MIN-EFF-FACTOR          PIC S9(1)V9(2) COMP-3.   01520000
015300     05  WS-PLAN-MAX-EFF-FACTOR          PIC S9(1)V9(2) COMP-3.   01530000
015400     05  WS-PLAN-MONTHLY-PRICE           PIC S9(6)V9(2) COMP-3.   01540000
015500 01  WS-PERIOD-PARMS.                                             01550000
015600     05  WS-CALC-PERIOD-HOURS            PIC S9(4)V9(5) COMP-3.   01560000
015700     05  WS-LOAD-PCT-SUPPLIED-SW         PIC X(01) VALUE 'N'.     01570000
015800         88  WS-LOAD-PCT-SUPPLIED        VALUE 'Y'.               01580000
015900     05  WS-CLUSTER-LOAD-PCT             PIC S9(3)V9(2) COMP-3.   01590000
016000 01  WS-BILLCLC-RETURN-CD                PIC S9(4) COMP.          01600000
016100                                                                  01610000
016200*    MIRROR OF FEFFMET'S LINKAGE SECTION - SAME BYTE-FOR-BYTE     01620000
016300*    REASON AS ABOVE.  RAW-SUPPLIED-SW STAYS 'N' HERE - THE       01630000
016400*    FUNCTION-METRICS FEED THIS SHOP GETS IS ALREADY NORMALIZED   01640000
016500*    TO MILLICORES AND BYTES BY THE TIME IT REACHES TARFPLAN'S    01650000
016600*    NEXT DOOR NEIGHBOR, FUNCMET.                                 01660000
016700 01  WS-RAW-METRICS-PARMS.                                        01670000
016800     05  WS-RAW-SUPPLIED-SW              PIC X(01) VALUE 'N'.     01680000
016900         88  WS-RAW-SUPPLIED             VALUE 'Y'.               01690000
017000     05  WS-RAW-CPU-REQUEST-QTY          PIC X(15) VALUE SPACES.  01700000
017100     05  WS-RAW-CPU-USAGE-QTY            PIC X(15) VALUE SPACES.  01710000
017200     05  WS-RAW-MEM-REQUEST-QTY          PIC X(15) VALUE SPACES.  01720000
017300     05  WS-RAW-MEM-USAGE-QTY            PIC X(15) VALUE SPACES.  01730000
017400 01  WS-EFF-METRICS-OUT.                                          01740000
017500     05  WS-CALC-CPU-EFFICIENCY          PIC S9(3)V99 COMP-3.     01750000
017600     05  WS-CALC-MEMORY-EFFICIENCY       PIC S9(3)V99 COMP-3.     01760000
017700     05  WS-CALC-OVERALL-EFFICIENCY      PIC S9(3)V99 COMP-3.     01770000
017800     05  WS-CALC-COST-SAVING-PCT         PIC S9(3)V99 COMP-3.     01780000
017900     05  WS-CALC-PERFORMANCE-SCORE       PIC S9(3)V99 COMP-3.     01790000
018000 01  WS-EFFMET-RETURN-CD                 PIC S9(4) COMP.          01800000
018100                                                                  01810000
018200 01  WS-TOTAL-FIELDS.                                             01820000
018300     05  WS-USER-SUBTOTAL-COST           PIC S9(8)V9(4) COMP-3    01830000
018400                                         VALUE 0.                 01840000
018500     05  WS-USER-SUBTOTAL-FEE            PIC S9(8)V9(4) COMP-3    01850000
018600                                         VALUE 0.                 01860000
018700     05  WS-GRAND-TOTAL-COST             PIC S9(9)V9(4) COMP-3    01870000
018800                                         VALUE 0.                 01880000
018900     05  WS-GRAND-TOTAL-COST-DUMP REDEFINES                       01890000
019000         WS-GRAND-TOTAL-COST         PIC X(08).                   01900000
019100     05  WS-GRAND-TOTAL-FEE              PIC S9(9)V9(4) COMP-3    01910000
019200                                         VALUE 0.                 01920000
019300                                                                  01930000
019400*    BILLING REPORT PRINT LINES - SAME FILLER-AND-EDITED-FIELD    01940000
019500*    STYLE THE OLD SAM1 CUSTOMER-UPDATE REPORT USED.              01950000
019600 01  RPT-HEADER1.                                                 01960000
019700     05  FILLER                     PIC X(10) VALUE SPACES.       01970000
019800     05  RPT-TITLE                  PIC X(30)                     01980000
019900                    VALUE 'FAAS USAGE BILLING RUN'.               01990000
020000     05  FILLER                     PIC X(12) VALUE 'RUN DATE: '. 02000000
020100     05  RPT-MM                     PIC 99.                       02010000
020200     05  FILLER                     PIC X     VALUE '/'.          02020000
020300     05  RPT-DD                     PIC 99.                       02030000
020400     05  FILLER                     PIC X     VALUE '/'.          02040000
020500     05  RPT-YY                     PIC 9(4).                     02050000
020600     05  FILLER                     PIC X(16)                     02060000
020700                    VALUE '   PERIOD HRS: '.                      02070000
020800     05  RPT-PERIOD-HOURS           PIC ZZZ9.99.                  02080000
020900     05  FILLER                     PIC X(47) VALUE SPACES.       02090000
021000 01  RPT-COLUMN-HDR.                                              02100000
021100     05  FILLER PIC X(32) VALUE '  FUNCTION NAME                '.02110000
021200     05  FILLER PIC X(12) VALUE 'USER-ID   '.                     02120000
021300     05  FILLER PIC X(13) VALUE '   CPU COST  '.                  02130000
021400     05  FILLER PIC X(13) VALUE '   MEM COST  '.                  02140000
021500     05  FILLER PIC X(13) VALUE '  COLD COST  '.                  02150000
021600     05  FILLER PIC X(8)  VALUE 'EFF FCT '.                       02160000
021700     05  FILLER PIC X(13) VALUE ' TOTAL COST  '.                  02170000
021800     05  FILLER PIC X(28) VALUE SPACES.                           02180000
021900 01  RPT-DETAIL.                                                  02190000
022000     05  FILLER                     PIC X(02) VALUE SPACES.       02200000
022100     05  RPT-FUNC-NAME               PIC X(30).                   02210000
022200     05  FILLER                     PIC X(02) VALUE SPACES.       02220000
022300     05  RPT-USER-ID                 PIC X(10).                   02230000
022400     05  FILLER                     PIC X(02) VALUE SPACES.       02240000
022500     05  RPT-CPU-COST                PIC Z(5)9.9999.              02250000
022600     05  FILLER                     PIC X(02) VALUE SPACES.       02260000
022700     05  RPT-MEM-COST                PIC Z(5)9.9999.              02270000
022800     05  FILLER                     PIC X(02) VALUE SPACES.       02280000
022900     05  RPT-COLD-COST               PIC Z(5)9.9999.              02290000
023000     05  FILLER                     PIC X(02) VALUE SPACES.       02300000
023100     05  RPT-EFF-FACTOR              PIC Z9.999.                  02310000
023200     05  FILLER                     PIC X(02) VALUE SPACES.       02320000
023300     05  RPT-TOTAL-COST              PIC Z(5)9.9999.              02330000
023400     05  FILLER                     PIC X(28) VALUE SPACES.       02340000
023500 01  RPT-USER-TOTAL.                                              02350000
023600     05  FILLER                     PIC X(02) VALUE SPACES.       02360000
023700     05  FILLER                     PIC X(10) VALUE 'USER TOTAL'. 02370000
023800     05  FILLER                     PIC X(02) VALUE SPACES.       02380000
023900     05  RPT-UT-USER-ID              PIC X(10).                   02390000
024000     05  FILLER                     PIC X(02) VALUE SPACES.       02400000
024100     05  FILLER                     PIC X(12) VALUE 'TOTAL COST:'.02410000
024200     05  RPT-UT-TOTAL-COST           PIC Z(7)9.9999.              02420000
024300     05  FILLER                     PIC X(02) VALUE SPACES.       02430000
024400     05  FILLER                     PIC X(11) VALUE 'PLAT FEE:'.  02440000
024500     05  RPT-UT-PLAT-FEE             PIC Z(7)9.9999.              02450000
024600     05  FILLER                     PIC X(55) VALUE SPACES.       02460000
024700 01  RPT-GRAND-TOTAL.                                             02470000
024800     05  FILLER                     PIC X(02) VALUE SPACES.       02480000
024900     05  FILLER                     PIC X(19)                     02490000
025000                    VALUE 'RUN GRAND TOTALS -'.                   02500000
025100     05  FILLER                     PIC X(02) VALUE SPACES.       02510000
025200     05  FILLER                     PIC X(11) VALUE 'TOTAL COST:'.02520000
025300     05  RPT-GT-TOTAL-COST           PIC Z(7)9.9999.              02530000
025400     05  FILLER                     PIC X(02) VALUE SPACES.       02540000
025500     05  FILLER                     PIC X(09) VALUE 'PLAT FEE:'.  02550000
025600     05  RPT-GT-PLAT-FEE             PIC Z(7)9.9999.              02560000
025700     05  FILLER                     PIC X(02) VALUE SPACES.       02570000
025800     05  FILLER                     PIC X(08) VALUE 'RECORDS:'.   02580000
025900     05  RPT-GT-RECORD-COUNT         PIC ZZZ,ZZ9.                 02590000
026000     05  FILLER                     PIC X(44) VALUE SPACES.       02600000
026100                                                                  02610000
026200 LINKAGE SECTION.                                                 02620000
026300*    (NONE - FBILLRUN IS THE STAND-ALONE BATCH DRIVER)            02630000
026400                                                                  02640000
026500 PROCEDURE DIVISION.                                              02650000
026600     PERFORM 000-INITIALIZE-RUN THRU 000-EXIT.                    02660000
026700     PERFORM 700-LOAD-PLAN-TABLE THRU 700-EXIT.                   02670000
026800     PERFORM 010-OPEN-FILES THRU 010-EXIT.                        02680000
026900     PERFORM 800-INIT-REPORT THRU 800-EXIT.                       02690000
027000     PERFORM 020-PRIMING-READ THRU 020-EXIT.                      02700000
027100     PERFORM 100-PROCESS-FUNCMET THRU 100-EXIT                    02710000
027200         UNTIL WS-FUNCMET-EOF.                                    02720000
027300     PERFORM 900-FINAL-TOTALS THRU 900-EXIT.                      02730000
027400     PERFORM 990-CLOSE-FILES THRU 990-EXIT.                       02740000
027500     STOP RUN.                                                    02750000
027600                                                                  02760000
027700 000-INITIALIZE-RUN.                                              02770000
027800     MOVE '000-INITIALIZE-RUN' TO PARA-NAME.                      02780000
027900     MOVE ZERO TO WS-RECORDS-PROCESSED.                           02790000
028000     MOVE WS-PERIOD-HOURS-CONST TO WS-CALC-PERIOD-HOURS.          02800000
028100     MOVE SPACES TO WS-PREV-USER-ID.                              02810000
028200     ACCEPT WS-RUN-DATE-8 FROM DATE YYYYMMDD.                     02820000
028300     MOVE WS-RUN-DATE-8 TO WS-RUN-DATE-YMD-N.                     02830000
028400 000-EXIT.                                                        02840000
028500     EXIT.                                                        02850000
028600                                                                  02860000
028700 010-OPEN-FILES.                                                  02870000
028800     MOVE '010-OPEN-FILES' TO PARA-NAME.                          02880000
028900     OPEN INPUT FUNCTION-METRICS-FILE.                            02890000
029000     OPEN OUTPUT BILLING-RECORD-FILE.                             02900000
029100     OPEN OUTPUT BILLING-REPORT-FILE.                             02910000
029200 010-EXIT.                                                        02920000
029300     EXIT.                                                        02930000
029400                                                                  02940000
029500 020-PRIMING-READ.                                                02950000
029600     MOVE '020-PRIMING-READ' TO PARA-NAME.                        02960000
029700     READ FUNCTION-METRICS-FILE INTO FUNCMET-REC                  02970000
029800         AT END MOVE 'Y' TO WS-FUNCMET-EOF-SW                     02980000
029900     END-READ.                                                    02990000
030000 020-EXIT.                                                        03000000
030100     EXIT.                                                        03010000
030200                                                                  03020000
030300 090-READ-NEXT.                                                   03030000
030400     MOVE '090-READ-NEXT' TO PARA-NAME.                           03040000
030500     READ FUNCTION-METRICS-FILE INTO FUNCMET-REC                  03050000
030600         AT END MOVE 'Y' TO WS-FUNCMET-EOF-SW                     03060000
030700     END-READ.                                                    03070000
030800 090-EXIT.                                                        03080000
030900     EXIT.                                                        03090000
031000                                                                  03100000
031100 100-PROCESS-FUNCMET.                                             03110000
031200     MOVE '100-PROCESS-FUNCMET' TO PARA-NAME.                     03120000
031300     ADD 1 TO WS-RECORDS-PROCESSED.                               03130000
031400     PERFORM 150-CHECK-USER-BREAK THRU 150-EXIT.                  03140000
031500     PERFORM 200-APPLY-DEFAULT-METRICS THRU 200-EXIT.             03150000
031600     PERFORM 250-RESOLVE-PLAN THRU 250-EXIT.                      03160000
031700     PERFORM 280-CALL-EFF-METRICS THRU 280-EXIT.                  03170000
031800     PERFORM 300-CALL-COST-CALC THRU 300-EXIT.                    03180000
031900     PERFORM 350-WRITE-BILLING-RECORD THRU 350-EXIT.              03190000
032000     PERFORM 810-WRITE-DETAIL-LINE THRU 810-EXIT.                 03200000
032100     PERFORM 380-ACCUM-TOTALS THRU 380-EXIT.                      03210000
032200     PERFORM 090-READ-NEXT THRU 090-EXIT.                         03220000
032300 100-EXIT.                                                        03230000
032400     EXIT.                                                        03240000
032500                                                                  03250000
032600 150-CHECK-USER-BREAK.                                            03260000
032700*    A NEW USER-ID ON THE INCOMING RECORD CLOSES OUT THE PRIOR    03270000
032800*    USER'S SUBTOTAL LINE BEFORE THIS FUNCTION IS PROCESSED.      03280000
032900     MOVE '150-CHECK-USER-BREAK' TO PARA-NAME.                    03290000
033000     IF NOT WS-FIRST-RECORD AND                                   03300000
033100        WS-PREV-USER-ID NOT = FFNM-USER-ID OF FUNCMET-REC         03310000
033200         PERFORM 400-USER-BREAK THRU 400-EXIT                     03320000
033300     END-IF.                                                      03330000
033400     MOVE 'N' TO WS-FIRST-RECORD-SW.                              03340000
033500 150-EXIT.                                                        03350000
033600     EXIT.                                                        03360000
033700                                                                  03370000
033800 200-APPLY-DEFAULT-METRICS.                                       03380000
033900*    NO REQUEST FIGURES AT ALL ON THE INCOMING RECORD MEANS THE   03390000
034000*    METERING AGENT HAS NOT SCRAPED THIS FUNCTION YET - CHARGE IT 03400000
034100*    AS ONE POD AT THE PLATFORM'S OWN MINIMUM-SCALE FLOOR RATHER  03410000
034200*    THAN BILL IT AT ZERO FOR THE WHOLE PERIOD.                   03420000
034300     MOVE '200-APPLY-DEFAULT-METRICS' TO PARA-NAME.               03430000
034400     IF FFNM-TOTAL-CPU-REQUEST OF FUNCMET-REC = 0 AND             03440000
034500        FFNM-TOTAL-MEM-REQUEST OF FUNCMET-REC = 0                 03450000
034600         COMPUTE FFNM-TOTAL-CPU-REQUEST OF FUNCMET-REC =          03460000
034700             WS-DEFAULT-MIN-SCALE-POD * WS-DEFAULT-MC-PER-POD     03470000
034800         MOVE WS-DEFAULT-MEM-REQUEST-BY TO                        03480000
034900             FFNM-TOTAL-MEM-REQUEST OF FUNCMET-REC                03490000
035000         MOVE WS-DEFAULT-OVERALL-EFF TO                           03500000
035100             FFNM-OVERALL-EFFICIENCY OF FUNCMET-REC               03510000
035200         MOVE ZERO TO FFNM-COLD-START-COUNT OF FUNCMET-REC        03520000
035300     END-IF.                                                      03530000
035400 200-EXIT.                                                        03540000
035500     EXIT.                                                        03550000
035600                                                                  03560000
035700 250-RESOLVE-PLAN.                                                03570000
035800*    LOOKS UP THE FUNCTION'S OWNER'S PLAN-TIER IN THE IN-STORAGE  03580000
035900*    PLAN TABLE, FALLING BACK TO TABLE ROW 1 IF THE TIER IS NOT   03590000
036000*    FOUND OR IS MARKED INACTIVE, THE SAME AS FSUBMGR'S LOOKUP.   03600000
036100     MOVE '250-RESOLVE-PLAN' TO PARA-NAME.                        03610000
036200     SET FPLN-TABLE-IX TO 1.                                      03620000
036300     SEARCH FPLN-TABLE-ROW VARYING FPLN-TABLE-IX                  03630000
036400         AT END                                                   03640000
036500             MOVE 1 TO WS-PLAN-IX                                 03650000
036600         WHEN FPLT-TIER (FPLN-TABLE-IX) = FFNM-PLAN-TIER OF       03660000
036700                 FUNCMET-REC AND FPLT-ACTIVE (FPLN-TABLE-IX)      03670000
036800                 = 'Y'                                            03680000
036900             MOVE FPLN-TABLE-IX TO WS-PLAN-IX                     03690000
037000     END-SEARCH.                                                  03700000
037100     IF FPLN-TABLE-COUNT = 0                                      03710000
037200         PERFORM 260-USE-BUILT-IN-DEFAULTS THRU 260-EXIT          03720000
037300     ELSE                                                         03730000
037400         MOVE FPLT-CPU-RATE-HR (WS-PLAN-IX) TO                    03740000
037500             WS-PLAN-CPU-RATE-HR                                  03750000
037600         MOVE FPLT-MEM-RATE-GBHR (WS-PLAN-IX) TO                  03760000
037700             WS-PLAN-MEM-RATE-GBHR                                03770000
037800         MOVE FPLT-COLD-START-PEN (WS-PLAN-IX) TO                 03780000
037900             WS-PLAN-COLD-START-PEN                               03790000
038000         MOVE FPLT-PLATFORM-FEE-RATE (WS-PLAN-IX) TO              03800000
038100             WS-PLAN-PLATFORM-FEE-RATE                            03810000
038200         MOVE FPLT-MIN-EFF-FACTOR (WS-PLAN-IX) TO                 03820000
038300             WS-PLAN-MIN-EFF-FACTOR                               03830000
038400         MOVE FPLT-MAX-EFF-FACTOR (WS-PLAN-IX) TO                 03840000
038500             WS-PLAN-MAX-EFF-FACTOR                               03850000
038600         MOVE FPLT-MONTHLY-PRICE (WS-PLAN-IX) TO                  03860000
038700             WS-PLAN-MONTHLY-PRICE                                03870000
038800     END-IF.                                                      03880000
038900 250-EXIT.                                                        03890000
039000     EXIT.                                                        03900000
039100                                                                  03910000
039200 260-USE-BUILT-IN-DEFAULTS.                                       03920000
039300*    TARFPLAN CAME UP EMPTY - NOT EVEN A STARTER ROW LOADED.      03930000
039400*    FALL ALL THE WAY BACK TO THE BUILT-IN DEFAULT RATES ON THE   03940000
039500*    PLAN COPYBOOK RATHER THAN ABEND THE RUN.                     03950000
039600     MOVE '260-USE-BUILT-IN-DEFAULTS' TO PARA-NAME.               03960000
039700     MOVE FPLN-DFLT-CPU-RATE-HR TO WS-PLAN-CPU-RATE-HR.           03970000
039800     MOVE FPLN-DFLT-MEM-RATE-GBHR TO WS-PLAN-MEM-RATE-GBHR.       03980000
039900     MOVE FPLN-DFLT-COLD-START-PEN TO WS-PLAN-COLD-START-PEN.     03990000
040000     MOVE FPLN-DFLT-PLATFORM-FEE-RATE TO                          04000000
040100         WS-PLAN-PLATFORM-FEE-RATE.                               04010000
040200     MOVE FPLN-DFLT-MIN-EFF-FACTOR TO WS-PLAN-MIN-EFF-FACTOR.     04020000
040300     MOVE FPLN-DFLT-MAX-EFF-FACTOR TO WS-PLAN-MAX-EFF-FACTOR.     04030000
040400     MOVE FPLN-DFLT-MONTHLY-PRICE TO WS-PLAN-MONTHLY-PRICE.       04040000
040500 260-EXIT.                                                        04050000
040600     EXIT.                                                        04060000
040700                                                                  04070000
040800 280-CALL-EFF-METRICS.                                            04080000
040900*    DERIVES THE EFFICIENCY FIGURES SO A DERIVED OVERALL-         04090000
041000*    EFFICIENCY IS ON THE RECORD, IF THE FEED DID NOT SUPPLY ONE, 04100000
041100*    BEFORE FBILLCLC'S EFFICIENCY-FACTOR CLAMP RUNS BELOW.        04110000
041200     MOVE '280-CALL-EFF-METRICS' TO PARA-NAME.                    04120000
041300     CALL 'FEFFMET' USING FUNCMET-REC, WS-RAW-METRICS-PARMS,      04130000
041400         WS-EFF-METRICS-OUT, WS-EFFMET-RETURN-CD.                 04140000
041500     IF FFNM-OVERALL-EFFICIENCY OF FUNCMET-REC NOT > 0            04150000
041600         MOVE WS-CALC-OVERALL-EFFICIENCY TO                       04160000
041700             FFNM-OVERALL-EFFICIENCY OF FUNCMET-REC               04170000
041800     END-IF.                                                      04180000
041900 280-EXIT.                                                        04190000
042000     EXIT.                                                        04200000
042100                                                                  04210000
042200 300-CALL-COST-CALC.                                              04220000
042300     MOVE '300-CALL-COST-CALC' TO PARA-NAME.                      04230000
042400     CALL 'FBILLCLC' USING FUNCMET-REC, WS-PLAN-RATES,            04240000
042500         WS-PERIOD-PARMS, BILLREC-REC, WS-BILLCLC-RETURN-CD.      04250000
042600 300-EXIT.                                                        04260000
042700     EXIT.                                                        04270000
042800                                                                  04280000
042900 350-WRITE-BILLING-RECORD.                                        04290000
043000     MOVE '350-WRITE-BILLING-RECORD' TO PARA-NAME.                04300000
043100     WRITE BILLREC-REC.                                           04310000
043200 350-EXIT.                                                        04320000
043300     EXIT.                                                        04330000
043400                                                                  04340000
043500 380-ACCUM-TOTALS.                                                04350000
043600*    BILLREC ITSELF CARRIES NO USER-ID - HOLD IT HERE OFF         04360000
043700*    FUNCMET-REC SO 400-USER-BREAK AND 900-FINAL-TOTALS CAN       04370000
043800*    LABEL THE SUBTOTAL AND CONTROL-BREAK ON IT.                  04380000
043900     MOVE '380-ACCUM-TOTALS' TO PARA-NAME.                        04390000
044000     ADD FBIL-TOTAL-COST TO WS-USER-SUBTOTAL-COST.                04400000
044100     ADD FBIL-PLATFORM-FEE TO WS-USER-SUBTOTAL-FEE.               04410000
044200     ADD FBIL-TOTAL-COST TO WS-GRAND-TOTAL-COST.                  04420000
044300     ADD FBIL-PLATFORM-FEE TO WS-GRAND-TOTAL-FEE.                 04430000
044400     MOVE FFNM-USER-ID OF FUNCMET-REC TO WS-PREV-USER-ID.         04440000
044500 380-EXIT.                                                        04450000
044600     EXIT.                                                        04460000
044700                                                                  04470000
044800 400-USER-BREAK.                                                  04480000
044900     MOVE '400-USER-BREAK' TO PARA-NAME.                          04490000
045000     MOVE SPACES TO RPT-USER-TOTAL.                               04500000
045100     MOVE WS-PREV-USER-ID TO RPT-UT-USER-ID.                      04510000
045200     MOVE WS-USER-SUBTOTAL-COST TO RPT-UT-TOTAL-COST.             04520000
045300     MOVE WS-USER-SUBTOTAL-FEE TO RPT-UT-PLAT-FEE.                04530000
045400     WRITE BILLRPT-REC FROM RPT-USER-TOTAL AFTER 1.               04540000
045500     MOVE ZERO TO WS-USER-SUBTOTAL-COST, WS-USER-SUBTOTAL-FEE.    04550000
045600 400-EXIT.                                                        04560000
045700     EXIT.                                                        04570000
045800                                                                  04580000
045900 700-LOAD-PLAN-TABLE.                                             04590000
046000*    LOADS THE PLAN TABLE FROM TARFPLAN INTO WORKING STORAGE FOR  04600000
046100*    250-RESOLVE-PLAN ABOVE - SAME SHAPE AS FSUBMGR'S OWN COPY OF 04610000
046200*    THIS PARAGRAPH, SINCE BOTH PROGRAMS READ THE SAME FILE.      04620000
046300     MOVE '700-LOAD-PLAN-TABLE' TO PARA-NAME.                     04630000
046400     MOVE ZERO TO FPLN-TABLE-COUNT.                               04640000
046500     OPEN INPUT TARIFF-PLAN-FILE.                                 04650000
046600     PERFORM 705-READ-TARFPLAN THRU 705-EXIT.                     04660000
046700     PERFORM 710-BUILD-TABLE-ROW THRU 710-EXIT                    04670000
046800         UNTIL WS-TARFPLAN-EOF.                                   04680000
046900     CLOSE TARIFF-PLAN-FILE.                                      04690000
047000 700-EXIT.                                                        04700000
047100     EXIT.                                                        04710000
047200                                                                  04720000
047300 705-READ-TARFPLAN.                                               04730000
047400     MOVE '705-READ-TARFPLAN' TO PARA-NAME.                       04740000
047500     READ TARIFF-PLAN-FILE INTO TARFPLAN-REC                      04750000
047600         AT END MOVE 'Y' TO WS-TARFPLAN-EOF-SW                    04760000
047700     END-READ.                                                    04770000
047800 705-EXIT.                                                        04780000
047900     EXIT.                                                        04790000
048000                                                                  04800000
048100 710-BUILD-TABLE-ROW.                                             04810000
048200     MOVE '710-BUILD-TABLE-ROW' TO PARA-NAME.                     04820000
048300     ADD 1 TO FPLN-TABLE-COUNT.                                   04830000
048400     SET FPLN-TABLE-IX TO FPLN-TABLE-COUNT.                       04840000
048500     MOVE FPLN-PLAN-TIER OF TARFPLAN-REC                          04850000
048600         TO FPLT-TIER (FPLN-TABLE-IX).                            04860000
048700     MOVE FPLN-PLAN-ACTIVE OF TARFPLAN-REC                        04870000
048800         TO FPLT-ACTIVE (FPLN-TABLE-IX).                          04880000
048900     MOVE FPLN-CPU-RATE-HR OF TARFPLAN-REC                        04890000
049000         TO FPLT-CPU-RATE-HR (FPLN-TABLE-IX).                     04900000
049100     MOVE FPLN-MEM-RATE-GBHR OF TARFPLAN-REC                      04910000
049200         TO FPLT-MEM-RATE-GBHR (FPLN-TABLE-IX).                   04920000
049300     MOVE FPLN-COLD-START-PEN OF TARFPLAN-REC                     04930000
049400         TO FPLT-COLD-START-PEN (FPLN-TABLE-IX).                  04940000
049500     MOVE FPLN-PLATFORM-FEE-RATE OF TARFPLAN-REC                  04950000
049600         TO FPLT-PLATFORM-FEE-RATE (FPLN-TABLE-IX).               04960000
049700     MOVE FPLN-MIN-EFF-FACTOR OF TARFPLAN-REC                     04970000
049800         TO FPLT-MIN-EFF-FACTOR (FPLN-TABLE-IX).                  04980000
049900     MOVE FPLN-MAX-EFF-FACTOR OF TARFPLAN-REC                     04990000
050000         TO FPLT-MAX-EFF-FACTOR (FPLN-TABLE-IX).                  05000000
050100     MOVE FPLN-MAX-FUNCTIONS OF TARFPLAN-REC                      05010000
050200         TO FPLT-MAX-FUNCTIONS (FPLN-TABLE-IX).                   05020000
050300     MOVE FPLN-MAX-CPU-PER-FUNC OF TARFPLAN-REC                   05030000
050400         TO FPLT-MAX-CPU-PER-FUNC (FPLN-TABLE-IX).                05040000
050500     MOVE FPLN-MAX-MEM-PER-FUNC OF TARFPLAN-REC                   05050000
050600         TO FPLT-MAX-MEM-PER-FUNC (FPLN-TABLE-IX).                05060000
050700     MOVE FPLN-MAX-SCALE OF TARFPLAN-REC                          05070000
050800         TO FPLT-MAX-SCALE (FPLN-TABLE-IX).                       05080000
050900     MOVE FPLN-MONTHLY-PRICE OF TARFPLAN-REC                      05090000
051000         TO FPLT-MONTHLY-PRICE (FPLN-TABLE-IX).                   05100000
051100     PERFORM 705-READ-TARFPLAN THRU 705-EXIT.                     05110000
051200 710-EXIT.                                                        05120000
051300     EXIT.                                                        05130000
051400                                                                  05140000
051500 800-INIT-REPORT.                                                 05150000
051600     MOVE '800-INIT-REPORT' TO PARA-NAME.                         05160000
051700     MOVE WS-RUN-MM TO RPT-MM.                                    05170000
051800     MOVE WS-RUN-DD TO RPT-DD.                                    05180000
051900     MOVE WS-RUN-YY TO RPT-YY.                                    05190000
052000     MOVE WS-PERIOD-HOURS-CONST TO RPT-PERIOD-HOURS.              05200000
052100     WRITE BILLRPT-REC FROM RPT-HEADER1 AFTER PAGE.               05210000
052200     WRITE BILLRPT-REC FROM RPT-COLUMN-HDR AFTER 2.               05220000
052300 800-EXIT.                                                        05230000
052400     EXIT.                                                        05240000
052500                                                                  05250000
052600 810-WRITE-DETAIL-LINE.                                           05260000
052700     MOVE '810-WRITE-DETAIL-LINE' TO PARA-NAME.                   05270000
052800     MOVE SPACES TO RPT-DETAIL.                                   05280000
052900     MOVE FBIL-FUNC-NAME OF BILLREC-REC TO RPT-FUNC-NAME.         05290000
053000     MOVE FFNM-USER-ID OF FUNCMET-REC TO RPT-USER-ID.             05300000
053100     MOVE FBIL-CPU-COST OF BILLREC-REC TO RPT-CPU-COST.           05310000
053200     MOVE FBIL-MEM-COST OF BILLREC-REC TO RPT-MEM-COST.           05320000
053300     MOVE FBIL-COLD-START-COST OF BILLREC-REC TO RPT-COLD-COST.   05330000
053400     MOVE FBIL-EFFICIENCY-FACTOR OF BILLREC-REC TO                05340000
053500         RPT-EFF-FACTOR.                                          05350000
053600     MOVE FBIL-TOTAL-COST OF BILLREC-REC TO RPT-TOTAL-COST.       05360000
053700     WRITE BILLRPT-REC FROM RPT-DETAIL AFTER 1.                   05370000
053800 810-EXIT.                                                        05380000
053900     EXIT.                                                        05390000
054000                                                                  05400000
054100 900-FINAL-TOTALS.                                                05410000
054200     MOVE '900-FINAL-TOTALS' TO PARA-NAME.                        05420000
054300     IF NOT WS-FIRST-RECORD                                       05430000
054400         PERFORM 400-USER-BREAK THRU 400-EXIT                     05440000
054500     END-IF.                                                      05450000
054600     MOVE SPACES TO RPT-GRAND-TOTAL.                              05460000
054700     MOVE WS-GRAND-TOTAL-COST TO RPT-GT-TOTAL-COST.               05470000
054800     MOVE WS-GRAND-TOTAL-FEE TO RPT-GT-PLAT-FEE.                  05480000
054900     MOVE WS-RECORDS-PROCESSED TO RPT-GT-RECORD-COUNT.            05490000
055000     WRITE BILLRPT-REC FROM RPT-GRAND-TOTAL AFTER 2.              05500000
055100 900-EXIT.                                                        05510000
055200     EXIT.                                                        05520000
055300                                                                  05530000
055400 990-CLOSE-FILES.                                                 05540000
055500     MOVE '990-CLOSE-FILES' TO PARA-NAME.                         05550000
055600     CLOSE FUNCTION-METRICS-FILE, BILLING-RECORD-FILE,            05560000
055700         BILLING-REPORT-FILE.                                     05570000
055800 990-EXIT.                                                        05580000
055900     EXIT.                                                        05590000
