000100******************************************************************
000200*    COPY MEMBER  = FBILREC                                       *
000300*    DESCRIPTIVE NAME = BILLING-RECORD LAYOUT                     *
000400*                                                                 *
000500*    FUNCTION = ONE COMPUTED COST BREAKDOWN PER FUNCTION PER      *
000600*    PERIOD, WRITTEN BY FBILLRUN TO THE BILLREC OUTPUT FILE       *
000700*    AFTER FBILLCLC HAS RETURNED THE COST FIGURES.                *
000800*                                                                 *
000900*    MAINTENANCE HISTORY                                          *
001000*    ---------------------------------------------------------    *
001100*    01/06/24  RSP  TICKET FAAS-0091  INITIAL COPYBOOK FOR THE    *
001200*                   FAAS METERED-BILLING CONVERSION.              *
001300*    04/03/24  KMJ  TICKET FAAS-0151  SPLIT FINAL-COST OUT OF     *
001400*                   TOTAL-COST SO PLATFORM-FEE CAN BE DERIVED     *
001500*                   ON THE OUTPUT RECORD RATHER THAN RECOMPUTED.  *
001600******************************************************************
001700     03  FBIL-BILLING-RECORD.
001800         05  FBIL-FUNC-NAME              PIC X(30).
001900         05  FBIL-CPU-HOURS              PIC S9(8)V9(4) COMP-3.
002000         05  FBIL-MEM-GB-HOURS           PIC S9(8)V9(4) COMP-3.
002100         05  FBIL-COLD-START-COUNT       PIC 9(6) COMP.
002200         05  FBIL-AVG-EFFICIENCY         PIC S9(3)V99 COMP-3.
002300         05  FBIL-CPU-COST               PIC S9(8)V9(4) COMP-3.
002400         05  FBIL-MEM-COST               PIC S9(8)V9(4) COMP-3.
002500         05  FBIL-COLD-START-COST        PIC S9(8)V9(4) COMP-3.
002600         05  FBIL-EFFICIENCY-FACTOR      PIC S9(2)V9(3) COMP-3.
002700         05  FBIL-BASE-COST              PIC S9(8)V9(4) COMP-3.
002800         05  FBIL-FINAL-COST             PIC S9(8)V9(4) COMP-3.
002900         05  FBIL-FIXED-PLAN-COST        PIC S9(8)V9(4) COMP-3.
003000         05  FBIL-TOTAL-COST             PIC S9(8)V9(4) COMP-3.
003100         05  FBIL-PLATFORM-FEE           PIC S9(8)V9(4) COMP-3.
003200         05  FILLER                      PIC X(10).
