000100******************************************************************
000200*    COPY MEMBER  = FPLNTAB                                       *
000300*    DESCRIPTIVE NAME = TARIFF PLAN RECORD / PLAN TABLE LAYOUT    *
000400*                                                                 *
000500*    FUNCTION = LAYOUT OF ONE TARIFF-PLAN RECORD AS READ FROM     *
000600*    THE TARFPLAN FILE, PLUS THE IN-STORAGE PLAN TABLE (LOADED    *
000700*    THREE ROWS DEEP, ONE PER TIER) AND THE BUILT-IN DEFAULT      *
000800*    RATES USED WHEN A FUNCTION'S TIER IS NOT ON THE TABLE.       *
000900*                                                                 *
001000*    MAINTENANCE HISTORY                                          *
001100*    ---------------------------------------------------------    *
001200*    01/06/24  RSP  TICKET FAAS-0091  INITIAL COPYBOOK FOR THE    *
001300*                   FAAS METERED-BILLING CONVERSION.              *
001400*    02/14/24  RSP  TICKET FAAS-0118  ADDED MAX-SCALE AND THE     *
001500*                   ENTERPRISE-TIER 88-LEVEL.                     *
001600*    05/02/24  KMJ  TICKET FAAS-0166  ADDED FPLN-BUILT-IN-DFLT    *
001700*                   GROUP SO FBILLCLC NO LONGER HARD-CODES THE    *
001800*                   NO-PLAN-AT-ALL FALLBACK RATES.                *
001900******************************************************************
002000     03  FPLN-TARIFF-PLAN-REC.
002100         05  FPLN-PLAN-TIER              PIC X(12).
002200             88  FPLN-TIER-STARTER       VALUE 'STARTER'.
002300             88  FPLN-TIER-PROFESSIONAL  VALUE 'PROFESSIONAL'.
002400             88  FPLN-TIER-ENTERPRISE    VALUE 'ENTERPRISE'.
002500         05  FPLN-PLAN-NAME              PIC X(20).
002600         05  FPLN-PLAN-ACTIVE            PIC X(01).
002700             88  FPLN-ACTIVE             VALUE 'Y'.
002800             88  FPLN-INACTIVE           VALUE 'N'.
002900         05  FPLN-CPU-RATE-HR            PIC S9(4)V9(6) COMP-3.
003000         05  FPLN-MEM-RATE-GBHR          PIC S9(4)V9(6) COMP-3.
003100         05  FPLN-COLD-START-PEN         PIC S9(4)V9(6) COMP-3.
003200         05  FPLN-PLATFORM-FEE-RATE      PIC S9(2)V9(3) COMP-3.
003300         05  FPLN-MIN-EFF-FACTOR         PIC S9(1)V9(2) COMP-3.
003400         05  FPLN-MAX-EFF-FACTOR         PIC S9(1)V9(2) COMP-3.
003500         05  FPLN-MAX-FUNCTIONS          PIC 9(4) COMP.
003600         05  FPLN-MAX-CPU-PER-FUNC       PIC 9(6) COMP.
003700         05  FPLN-MAX-MEM-PER-FUNC       PIC 9(12) COMP.
003800         05  FPLN-MAX-SCALE              PIC 9(4) COMP.
003900         05  FPLN-MONTHLY-PRICE          PIC S9(6)V9(2) COMP-3.
004000         05  FILLER                      PIC X(21).
004100*                                                                 *
004200*    IN-STORAGE PLAN TABLE - LOADED FROM TARFPLAN AT STARTUP,     *
004300*    ONE ROW PER TIER, KEYED BY FPLT-TIER FOR SEARCH.             *
004400     03  FPLN-PLAN-TABLE.
004500         05  FPLN-TABLE-ROW OCCURS 3 TIMES
004600                 INDEXED BY FPLN-TABLE-IX.
004700             10  FPLT-TIER               PIC X(12).
004800             10  FPLT-ACTIVE             PIC X(01).
004900             10  FPLT-CPU-RATE-HR        PIC S9(4)V9(6) COMP-3.
005000             10  FPLT-MEM-RATE-GBHR      PIC S9(4)V9(6) COMP-3.
005100             10  FPLT-COLD-START-PEN     PIC S9(4)V9(6) COMP-3.
005200             10  FPLT-PLATFORM-FEE-RATE  PIC S9(2)V9(3) COMP-3.
005300             10  FPLT-MIN-EFF-FACTOR     PIC S9(1)V9(2) COMP-3.
005400             10  FPLT-MAX-EFF-FACTOR     PIC S9(1)V9(2) COMP-3.
005500             10  FPLT-MAX-FUNCTIONS      PIC 9(4) COMP.
005600             10  FPLT-MAX-CPU-PER-FUNC   PIC 9(6) COMP.
005700             10  FPLT-MAX-MEM-PER-FUNC   PIC 9(12) COMP.
005800             10  FPLT-MAX-SCALE          PIC 9(4) COMP.
005900             10  FPLT-MONTHLY-PRICE      PIC S9(6)V9(2) COMP-3.
006000         05  FPLN-TABLE-COUNT            PIC 9(2) COMP VALUE 0.
006100*                                                                 *
006200*    BUILT-IN DEFAULTS - USED WHEN THE PLAN TABLE DOES NOT HAVE   *
006300*    A ROW AT ALL FOR THE FUNCTION'S TIER (NOT EVEN STARTER).     *
006400     03  FPLN-BUILT-IN-DFLT.
006500         05  FPLN-DFLT-CPU-RATE-HR       PIC S9(4)V9(6) COMP-3
006600                                         VALUE 0.002000.
006700         05  FPLN-DFLT-MEM-RATE-GBHR     PIC S9(4)V9(6) COMP-3
006800                                         VALUE 0.001000.
006900         05  FPLN-DFLT-COLD-START-PEN    PIC S9(4)V9(6) COMP-3
007000                                         VALUE 0.005000.
007100         05  FPLN-DFLT-PLATFORM-FEE-RATE PIC S9(2)V9(3) COMP-3
007200                                         VALUE 1.300.
007300         05  FPLN-DFLT-MIN-EFF-FACTOR    PIC S9(1)V9(2) COMP-3
007400                                         VALUE 0.70.
007500         05  FPLN-DFLT-MAX-EFF-FACTOR    PIC S9(1)V9(2) COMP-3
007600                                         VALUE 1.30.
007700         05  FPLN-DFLT-MAX-FUNCTIONS     PIC 9(4) COMP VALUE 5.
007800         05  FPLN-DFLT-MAX-CPU-PER-FUNC  PIC 9(6) COMP VALUE 1000.
007900         05  FPLN-DFLT-MAX-MEM-PER-FUNC  PIC 9(12) COMP
008000                                         VALUE 1073741824.
008100         05  FPLN-DFLT-MAX-SCALE         PIC 9(4) COMP VALUE 5.
008200         05  FPLN-DFLT-MONTHLY-PRICE     PIC S9(6)V9(2) COMP-3
008300                                         VALUE 0.00.
