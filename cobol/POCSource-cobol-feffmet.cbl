000100 IDENTIFICATION DIVISION.                                         00010000
000200******************************************************************00020000
000300 PROGRAM-ID.  FEFFMET.                                            00030000
000400 AUTHOR. K. M. JARRETT.                                           00040000
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                          00050000
000600 DATE-WRITTEN. 03/19/24.                                          00060000
000700 DATE-COMPILED.                                                   00070000
000800 SECURITY. NON-CONFIDENTIAL.                                      00080000
000900******************************************************************00090000
001000*    FEFFMET - EFFICIENCY AND PERFORMANCE SCORING                 00100000
001100*                                                                 00110000
001200*    GIVEN ONE FUNCTION-METRICS RECORD, DERIVES THE CPU AND       00120000
001300*    MEMORY EFFICIENCY PERCENTAGES, THE OVERALL EFFICIENCY, THE   00130000
001400*    COST-SAVING PERCENT AND THE PERFORMANCE SCORE.  ALSO         00140000
001500*    CARRIES THE METRIC-NORM UNIT-CONVERSION TABLES FOR SITES     00150000
001600*    THAT STILL FEED US RAW KNATIVE QUANTITY STRINGS RATHER       00160000
001700*    THAN PRE-NORMALIZED MILLICORE/BYTE COUNTS.  CALLED ONCE      00170000
001800*    PER FUNCTION BY THE FBILLRUN DRIVER.                         00180000
001900*                                                                 00190000
002000*    CHANGE LOG                                                   00200000
002100*    ---------------------------------------------------------    00210000
002200*    03/19/24  KMJ  FAAS-0140  INITIAL VERSION.                   00220000
002300*    04/11/24  KMJ  FAAS-0155  ADDED THE RAW-QUANTITY NORMALIZE   00230000
002400*                   PATHS (100-/150-) SO THE OLD KNATIVE FEED     00240000
002500*                   FORMAT CAN STILL BE SCORED WITHOUT A          00250000
002600*                   SEPARATE PRE-PASS.                            00260000
002700*    08/02/24  RSP  FAAS-0196  COST-SAVING-PERCENT SCALE FACTOR   00270000
002800*                   NOW CAPPED AT 1.0 - A TEN-POD FUNCTION WAS    00280000
002900*                   OVER-CREDITED BEFORE THE CAP.                 00290000
003000******************************************************************00300000
003100                                                                  00310000
003200 ENVIRONMENT DIVISION.                                            00320000
003300 CONFIGURATION SECTION.                                           00330000
003400 SOURCE-COMPUTER. IBM-390.                                        00340000
003500 OBJECT-COMPUTER. IBM-390.                                        00350000
003600 SPECIAL-NAMES.                                                   00360000
003700     C01 IS TOP-OF-FORM.                                          00370000
003800                                                                  00380000
003900 DATA DIVISION.                                                   00390000
004000 WORKING-STORAGE SECTION.                                         00400000
004100*    STANDALONE SUBSCRIPT AND SCRATCH NUMERIC WORK FIELD - SAME   00410000
004200*    77-LEVEL TREATMENT THE OLD WRKSFINL CONTRACT SWEEP GAVE ITS  00420000
004300*    SUB1/SUB2 SUBSCRIPTS AND ITS TMP- SCRATCH FIELDS.            00430000
004400 77  WS-TABLE-IX                         PIC 9(2) COMP.           00440000
004500 77  WS-PARSE-NUMERIC                    PIC 9(12) COMP.          00450000
004600 01  PARA-NAME                          PIC X(30) VALUE SPACES.   00460000
004700 01  MISC-FIELDS.                                                 00470000
004800     05  WS-CPU-REQUEST-MC               PIC 9(9) COMP.           00480000
004900     05  WS-CPU-USAGE-MC                 PIC 9(12) COMP.          00490000
005000     05  WS-MEM-REQUEST-BY               PIC 9(12) COMP.          00500000
005100     05  WS-MEM-USAGE-BY                 PIC 9(12) COMP.          00510000
005200     05  WS-CPU-EFF-RAW                  PIC S9(5)V9(4) COMP-3.   00520000
005300     05  WS-CPU-EFF-RAW-DUMP REDEFINES                            00530000
005400         WS-CPU-EFF-RAW              PIC X(05).                   00540000
005500     05  WS-MEM-EFF-RAW                  PIC S9(5)V9(4) COMP-3.   00550000
005600     05  WS-UPTIME-SCORE                 PIC S9(3)V9(4) COMP-3.   00560000
005700     05  WS-UPTIME-SCORE-DUMP REDEFINES                           00570000
005800         WS-UPTIME-SCORE             PIC X(04).                   00580000
005900     05  WS-COLDSTART-PENALTY            PIC S9(3)V9(4) COMP-3.   00590000
006000     05  WS-SCALE-FACTOR                 PIC S9(1)V9(4) COMP-3.   00600000
006100     05  WS-SCALE-FACTOR-DUMP REDEFINES                           00610000
006200         WS-SCALE-FACTOR             PIC X(03).                   00620000
006300     05  WS-PARSE-QTY                    PIC X(15).               00630000
006400     05  WS-PARSE-SUFFIX                 PIC X(02).               00640000
006500     05  WS-NANOCORES                    PIC 9(15) COMP.          00650000
006600 01  WS-CONSTANTS.                                                00660000
006700     05  WS-NANOCORES-PER-MILLICORE      PIC 9(9) COMP            00670000
006800                                         VALUE 1000000.           00680000
006900     05  WS-SECS-PER-HOUR                PIC 9(5) COMP            00690000
007000                                         VALUE 3600.              00700000
007100     05  WS-UPTIME-SCORE-CAP             PIC S9(3) COMP           00710000
007200                                         VALUE 100.               00720000
007300     05  WS-COLDSTART-SECS-WEIGHT        PIC 9(2) COMP            00730000
007400                                         VALUE 10.                00740000
007500     05  WS-COLDSTART-PENALTY-CAP        PIC S9(2) COMP           00750000
007600                                         VALUE 50.                00760000
007700     05  WS-EFF-PCT-CAP                  PIC S9(3) COMP           00770000
007800                                         VALUE 100.               00780000
007900     05  WS-PODS-FOR-FULL-SCALE          PIC 9(2) COMP            00790000
008000                                         VALUE 10.                00800000
008100*                                                                 00810000
008200*    METRIC-NORM CPU SUFFIX TABLE - MULTIPLIER TO NANOCORES       00820000
008300 01  WS-CPU-SUFFIX-TABLE.                                         00830000
008400     05  FILLER PIC X(03) VALUE 'n01'.                            00840000
008500     05  FILLER PIC X(03) VALUE 'u03'.                            00850000
008600     05  FILLER PIC X(03) VALUE 'm06'.                            00860000
008700     05  FILLER PIC X(03) VALUE ' 09'.                            00870000
008800 01  WS-CPU-SUFFIX-TABLE-R REDEFINES WS-CPU-SUFFIX-TABLE.         00880000
008900     05  WS-CPU-SUFFIX-ROW OCCURS 4 TIMES INDEXED BY WS-CPU-IX.   00890000
009000         10  WS-CPU-SUFFIX-CHAR      PIC X(01).                   00900000
009100         10  WS-CPU-SUFFIX-EXPONENT  PIC 9(02).                   00910000
009200*                                                                 00920000
009300*    METRIC-NORM MEMORY SUFFIX TABLE - MULTIPLIER TO BYTES        00930000
009400 01  WS-MEM-SUFFIX-TABLE.                                         00940000
009500     05  FILLER PIC X(04) VALUE 'Ki04'.                           00950000
009600     05  FILLER PIC X(04) VALUE 'Mi07'.                           00960000
009700     05  FILLER PIC X(04) VALUE 'Gi10'.                           00970000
009800     05  FILLER PIC X(04) VALUE 'K 03'.                           00980000
009900     05  FILLER PIC X(04) VALUE 'M 06'.                           00990000
010000     05  FILLER PIC X(04) VALUE 'G 09'.                           01000000
010100     05  FILLER PIC X(04) VALUE '  00'.                           01010000
010200 01  WS-MEM-SUFFIX-TABLE-R REDEFINES WS-MEM-SUFFIX-TABLE.         01020000
010300     05  WS-MEM-SUFFIX-ROW OCCURS 7 TIMES INDEXED BY WS-MEM-IX.   01030000
010400         10  WS-MEM-SUFFIX-CHAR      PIC X(02).                   01040000
010500         10  WS-MEM-SUFFIX-EXPONENT  PIC 9(02).                   01050000
010600                                                                  01060000
010700 LINKAGE SECTION.                                                 01070000
010800 01  LK-FUNCTION-METRICS-REC.                                     01080000
010900     COPY FFNMET.                                                 01090000
011000 01  LK-RAW-METRICS-PARMS.                                        01100000
011100     05  LK-RAW-SUPPLIED-SW              PIC X(01).               01110000
011200         88  LK-RAW-SUPPLIED             VALUE 'Y'.               01120000
011300     05  LK-RAW-CPU-REQUEST-QTY          PIC X(15).               01130000
011400     05  LK-RAW-CPU-USAGE-QTY            PIC X(15).               01140000
011500     05  LK-RAW-MEM-REQUEST-QTY          PIC X(15).               01150000
011600     05  LK-RAW-MEM-USAGE-QTY            PIC X(15).               01160000
011700 01  LK-EFF-METRICS-OUT.                                          01170000
011800     05  LK-CPU-EFFICIENCY               PIC S9(3)V99 COMP-3.     01180000
011900     05  LK-MEMORY-EFFICIENCY            PIC S9(3)V99 COMP-3.     01190000
012000     05  LK-OVERALL-EFFICIENCY           PIC S9(3)V99 COMP-3.     01200000
012100     05  LK-COST-SAVING-PCT              PIC S9(3)V99 COMP-3.     01210000
012200     05  LK-PERFORMANCE-SCORE            PIC S9(3)V99 COMP-3.     01220000
012300 01  LK-RETURN-CD                        PIC S9(4) COMP.          01230000
012400                                                                  01240000
012500 PROCEDURE DIVISION USING LK-FUNCTION-METRICS-REC,                01250000
012600         LK-RAW-METRICS-PARMS, LK-EFF-METRICS-OUT, LK-RETURN-CD.  01260000
012700*                                                                 01270000
012800*    FOR ONE FUNCTION -                                           01280000
012900*        NORMALIZE RAW QUANTITY STRINGS WHEN SUPPLIED             01290000
013000*        DERIVE CPU, MEMORY AND OVERALL EFFICIENCY                01300000
013100*        DERIVE COST-SAVING PERCENT AND PERFORMANCE SCORE         01310000
013200*                                                                 01320000
013300     PERFORM 000-SETUP-RTN THRU 000-EXIT.                         01330000
013400     IF LK-RAW-SUPPLIED                                           01340000
013500         PERFORM 100-NORMALIZE-CPU-UNIT THRU 100-EXIT             01350000
013600         PERFORM 150-NORMALIZE-MEM-UNIT THRU 150-EXIT             01360000
013700     ELSE                                                         01370000
013800         PERFORM 180-USE-NORMALIZED-METRICS THRU 180-EXIT         01380000
013900     END-IF.                                                      01390000
014000     PERFORM 200-CPU-EFFICIENCY THRU 200-EXIT.                    01400000
014100     PERFORM 300-MEMORY-EFFICIENCY THRU 300-EXIT.                 01410000
014200     PERFORM 400-OVERALL-EFFICIENCY THRU 400-EXIT.                01420000
014300     PERFORM 500-COST-SAVING-PERCENT THRU 500-EXIT.               01430000
014400     PERFORM 600-PERFORMANCE-SCORE THRU 600-EXIT.                 01440000
014500     MOVE ZERO TO LK-RETURN-CD.                                   01450000
014600     GOBACK.                                                      01460000
014700                                                                  01470000
014800 000-SETUP-RTN.                                                   01480000
014900     MOVE '000-SETUP-RTN' TO PARA-NAME.                           01490000
015000     INITIALIZE MISC-FIELDS, LK-EFF-METRICS-OUT.                  01500000
015100 000-EXIT.                                                        01510000
015200     EXIT.                                                        01520000
015300                                                                  01530000
015400 100-NORMALIZE-CPU-UNIT.                                          01540000
015500*    METRIC-NORM - CPU QUANTITY SUFFIX TO NANOCORES, THEN         01550000
015600*    NANOCORES TO MILLICORES BY INTEGER FLOOR DIVISION            01560000
015700     MOVE '100-NORMALIZE-CPU-UNIT' TO PARA-NAME.                  01570000
015800     MOVE LK-RAW-CPU-REQUEST-QTY TO WS-PARSE-QTY.                 01580000
015900     PERFORM 110-PARSE-CPU-QTY THRU 110-EXIT.                     01590000
016000     COMPUTE WS-CPU-REQUEST-MC =                                  01600000
016100         WS-NANOCORES / WS-NANOCORES-PER-MILLICORE.               01610000
016200     MOVE LK-RAW-CPU-USAGE-QTY TO WS-PARSE-QTY.                   01620000
016300     PERFORM 110-PARSE-CPU-QTY THRU 110-EXIT.                     01630000
016400     COMPUTE WS-CPU-USAGE-MC =                                    01640000
016500         WS-NANOCORES / WS-NANOCORES-PER-MILLICORE.               01650000
016600 100-EXIT.                                                        01660000
016700     EXIT.                                                        01670000
016800                                                                  01680000
016900 110-PARSE-CPU-QTY.                                               01690000
017000*    SUFFIXES - N X1, U X1000, M X1,000,000, BARE X1,000,000,000  01700000
017100     MOVE SPACE TO WS-PARSE-SUFFIX.                               01710000
017200     MOVE WS-PARSE-QTY(1:1) TO WS-PARSE-SUFFIX(1:1)               01720000
017300         ON SIZE ERROR CONTINUE.                                  01730000
017400     UNSTRING WS-PARSE-QTY DELIMITED BY 'n' OR 'u' OR 'm'         01740000
017500         INTO WS-PARSE-NUMERIC                                    01750000
017600         COUNT IN WS-TABLE-IX.                                    01760000
017700     IF WS-TABLE-IX = FUNCTION LENGTH(WS-PARSE-QTY)               01770000
017800         MOVE SPACE TO WS-PARSE-SUFFIX(1:1)                       01780000
017900     ELSE                                                         01790000
018000         MOVE WS-PARSE-QTY(WS-TABLE-IX + 1:1) TO                  01800000
018100             WS-PARSE-SUFFIX(1:1)                                 01810000
018200     END-IF.                                                      01820000
018300     SEARCH WS-CPU-SUFFIX-ROW VARYING WS-CPU-IX                   01830000
018400         AT END                                                   01840000
018500             SET WS-CPU-IX TO 4                                   01850000
018600         WHEN WS-CPU-SUFFIX-CHAR(WS-CPU-IX) = WS-PARSE-SUFFIX(1:1)01860000
018700             CONTINUE                                             01870000
018800     END-SEARCH.                                                  01880000
018900     COMPUTE WS-NANOCORES =                                       01890000
019000         WS-PARSE-NUMERIC *                                       01900000
019100         (10 ** WS-CPU-SUFFIX-EXPONENT(WS-CPU-IX)).               01910000
019200 110-EXIT.                                                        01920000
019300     EXIT.                                                        01930000
019400                                                                  01940000
019500 150-NORMALIZE-MEM-UNIT.                                          01950000
019600*    METRIC-NORM - MEMORY QUANTITY SUFFIX TO BYTES                01960000
019700     MOVE '150-NORMALIZE-MEM-UNIT' TO PARA-NAME.                  01970000
019800     MOVE LK-RAW-MEM-REQUEST-QTY TO WS-PARSE-QTY.                 01980000
019900     PERFORM 160-PARSE-MEM-QTY THRU 160-EXIT.                     01990000
020000     MOVE WS-NANOCORES TO WS-MEM-REQUEST-BY.                      02000000
020100     MOVE LK-RAW-MEM-USAGE-QTY TO WS-PARSE-QTY.                   02010000
020200     PERFORM 160-PARSE-MEM-QTY THRU 160-EXIT.                     02020000
020300     MOVE WS-NANOCORES TO WS-MEM-USAGE-BY.                        02030000
020400 150-EXIT.                                                        02040000
020500     EXIT.                                                        02050000
020600                                                                  02060000
020700 160-PARSE-MEM-QTY.                                               02070000
020800*    SUFFIXES - KI/MI/GI BASE 1024, K/M/G BASE 1000, BARE = BYTES 02080000
020900     MOVE SPACES TO WS-PARSE-SUFFIX.                              02090000
021000     UNSTRING WS-PARSE-QTY DELIMITED BY 'K' OR 'M' OR 'G'         02100000
021100         INTO WS-PARSE-NUMERIC                                    02110000
021200         COUNT IN WS-TABLE-IX.                                    02120000
021300     IF WS-TABLE-IX = FUNCTION LENGTH(WS-PARSE-QTY)               02130000
021400         MOVE SPACES TO WS-PARSE-SUFFIX                           02140000
021500     ELSE                                                         02150000
021600         MOVE WS-PARSE-QTY(WS-TABLE-IX + 1:2) TO WS-PARSE-SUFFIX  02160000
021700     END-IF.                                                      02170000
021800     SEARCH WS-MEM-SUFFIX-ROW VARYING WS-MEM-IX                   02180000
021900         AT END                                                   02190000
022000             SET WS-MEM-IX TO 7                                   02200000
022100         WHEN WS-MEM-SUFFIX-CHAR(WS-MEM-IX) = WS-PARSE-SUFFIX     02210000
022200             CONTINUE                                             02220000
022300     END-SEARCH.                                                  02230000
022400     COMPUTE WS-NANOCORES =                                       02240000
022500         WS-PARSE-NUMERIC *                                       02250000
022600         (10 ** WS-MEM-SUFFIX-EXPONENT(WS-MEM-IX)).               02260000
022700 160-EXIT.                                                        02270000
022800     EXIT.                                                        02280000
022900                                                                  02290000
023000 180-USE-NORMALIZED-METRICS.                                      02300000
023100     MOVE '180-USE-NORMALIZED-METRICS' TO PARA-NAME.              02310000
023200     MOVE FFNM-TOTAL-CPU-REQUEST TO WS-CPU-REQUEST-MC.            02320000
023300     MOVE FFNM-TOTAL-CPU-USAGE   TO WS-CPU-USAGE-MC.              02330000
023400     MOVE FFNM-TOTAL-MEM-REQUEST TO WS-MEM-REQUEST-BY.            02340000
023500     MOVE FFNM-TOTAL-MEM-USAGE   TO WS-MEM-USAGE-BY.              02350000
023600 180-EXIT.                                                        02360000
023700     EXIT.                                                        02370000
023800                                                                  02380000
023900 200-CPU-EFFICIENCY.                                              02390000
024000*    CPU-EFF = 0 IF REQUESTED = 0, ELSE MIN(USAGE/REQUESTED*100,  02400000
024100*    100)                                                         02410000
024200     MOVE '200-CPU-EFFICIENCY' TO PARA-NAME.                      02420000
024300     IF WS-CPU-REQUEST-MC = 0                                     02430000
024400         MOVE ZERO TO LK-CPU-EFFICIENCY                           02440000
024500         GO TO 200-EXIT                                           02450000
024600     END-IF.                                                      02460000
024700     COMPUTE WS-CPU-EFF-RAW ROUNDED =                             02470000
024800         (WS-CPU-USAGE-MC / WS-CPU-REQUEST-MC) * 100.             02480000
024900     IF WS-CPU-EFF-RAW > WS-EFF-PCT-CAP                           02490000
025000         MOVE WS-EFF-PCT-CAP TO LK-CPU-EFFICIENCY                 02500000
025100     ELSE                                                         02510000
025200         COMPUTE LK-CPU-EFFICIENCY ROUNDED = WS-CPU-EFF-RAW       02520000
025300     END-IF.                                                      02530000
025400 200-EXIT.                                                        02540000
025500     EXIT.                                                        02550000
025600                                                                  02560000
025700 300-MEMORY-EFFICIENCY.                                           02570000
025800*    SAME FORMULA AS CPU-EFFICIENCY, APPLIED TO MEMORY BYTES      02580000
025900     MOVE '300-MEMORY-EFFICIENCY' TO PARA-NAME.                   02590000
026000     IF WS-MEM-REQUEST-BY = 0                                     02600000
026100         MOVE ZERO TO LK-MEMORY-EFFICIENCY                        02610000
026200         GO TO 300-EXIT                                           02620000
026300     END-IF.                                                      02630000
026400     COMPUTE WS-MEM-EFF-RAW ROUNDED =                             02640000
026500         (WS-MEM-USAGE-BY / WS-MEM-REQUEST-BY) * 100.             02650000
026600     IF WS-MEM-EFF-RAW > WS-EFF-PCT-CAP                           02660000
026700         MOVE WS-EFF-PCT-CAP TO LK-MEMORY-EFFICIENCY              02670000
026800     ELSE                                                         02680000
026900         COMPUTE LK-MEMORY-EFFICIENCY ROUNDED = WS-MEM-EFF-RAW    02690000
027000     END-IF.                                                      02700000
027100 300-EXIT.                                                        02710000
027200     EXIT.                                                        02720000
027300                                                                  02730000
027400 400-OVERALL-EFFICIENCY.                                          02740000
027500     MOVE '400-OVERALL-EFFICIENCY' TO PARA-NAME.                  02750000
027600     COMPUTE LK-OVERALL-EFFICIENCY ROUNDED =                      02760000
027700         (LK-CPU-EFFICIENCY + LK-MEMORY-EFFICIENCY) / 2.          02770000
027800 400-EXIT.                                                        02780000
027900     EXIT.                                                        02790000
028000                                                                  02800000
028100 500-COST-SAVING-PERCENT.                                         02810000
028200*    SCALE-FACTOR = MIN(POD-COUNT / 10, 1); COST-SAVING =         02820000
028300*    (100 - OVERALL-EFF) * SCALE-FACTOR                           02830000
028400     MOVE '500-COST-SAVING-PERCENT' TO PARA-NAME.                 02840000
028500     COMPUTE WS-SCALE-FACTOR ROUNDED =                            02850000
028600         FFNM-POD-COUNT / WS-PODS-FOR-FULL-SCALE.                 02860000
028700     IF WS-SCALE-FACTOR > 1                                       02870000
028800         MOVE 1 TO WS-SCALE-FACTOR                                02880000
028900     END-IF.                                                      02890000
029000     COMPUTE LK-COST-SAVING-PCT ROUNDED =                         02900000
029100         (100 - LK-OVERALL-EFFICIENCY) * WS-SCALE-FACTOR.         02910000
029200 500-EXIT.                                                        02920000
029300     EXIT.                                                        02930000
029400                                                                  02940000
029500 600-PERFORMANCE-SCORE.                                           02950000
029600*    UPTIME-SCORE = MIN(POD-UPTIME-SECS/3600, 100);               02960000
029700*    COLDSTART-PENALTY = MIN(MAX-COLDSTART-SECS*10, 50);          02970000
029800*    SCORE = MAX(UPTIME-SCORE - COLDSTART-PENALTY, 0)             02980000
029900     MOVE '600-PERFORMANCE-SCORE' TO PARA-NAME.                   02990000
030000     COMPUTE WS-UPTIME-SCORE ROUNDED =                            03000000
030100         FFNM-POD-UPTIME-SECS / WS-SECS-PER-HOUR.                 03010000
030200     IF WS-UPTIME-SCORE > WS-UPTIME-SCORE-CAP                     03020000
030300         MOVE WS-UPTIME-SCORE-CAP TO WS-UPTIME-SCORE              03030000
030400     END-IF.                                                      03040000
030500     COMPUTE WS-COLDSTART-PENALTY ROUNDED =                       03050000
030600         FFNM-MAX-COLDSTART-SECS * WS-COLDSTART-SECS-WEIGHT.      03060000
030700     IF WS-COLDSTART-PENALTY > WS-COLDSTART-PENALTY-CAP           03070000
030800         MOVE WS-COLDSTART-PENALTY-CAP TO WS-COLDSTART-PENALTY    03080000
030900     END-IF.                                                      03090000
031000     IF WS-UPTIME-SCORE NOT > WS-COLDSTART-PENALTY                03100000
031100         MOVE ZERO TO LK-PERFORMANCE-SCORE                        03110000
031200         GO TO 600-EXIT                                           03120000
031300     END-IF.                                                      03130000
031400     COMPUTE LK-PERFORMANCE-SCORE ROUNDED =                       03140000
031500         WS-UPTIME-SCORE - WS-COLDSTART-PENALTY.                  03150000
031600 600-EXIT.                                                        03160000
031700     EXIT.                                                        03170000
