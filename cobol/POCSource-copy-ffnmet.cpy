000100******************************************************************
000200*    COPY MEMBER  = FFNMET                                        *
000300*    DESCRIPTIVE NAME = FUNCTION-METRICS RECORD LAYOUT            *
000400*                                                                 *
000500*    FUNCTION = ONE FUNCTION-METRICS RECORD PER DEPLOYED          *
000600*    FUNCTION PER BILLING PERIOD, AS EXTRACTED FROM THE           *
000700*    METERING FEED.  DRIVES FBILLRUN/FBILLCLC/FEFFMET.            *
000800*                                                                 *
000900*    MAINTENANCE HISTORY                                          *
001000*    ---------------------------------------------------------    *
001100*    01/06/24  RSP  TICKET FAAS-0091  INITIAL COPYBOOK FOR THE    *
001200*                   FAAS METERED-BILLING CONVERSION.              *
001300*    03/19/24  KMJ  TICKET FAAS-0140  ADDED POD-COUNT AND THE     *
001400*                   POD-UPTIME/COLDSTART-LATENCY FIELDS FOR       *
001500*                   FEFFMET'S PERFORMANCE SCORE.                  *
001600******************************************************************
001700     03  FFNM-FUNCTION-METRICS-REC.
001800         05  FFNM-FUNC-NAME              PIC X(30).
001900         05  FFNM-USER-ID                PIC X(10).
002000         05  FFNM-PLAN-TIER              PIC X(12).
002100         05  FFNM-TOTAL-CPU-REQUEST      PIC 9(9) COMP.
002200         05  FFNM-TOTAL-MEM-REQUEST      PIC 9(12) COMP.
002300         05  FFNM-TOTAL-CPU-USAGE        PIC 9(12) COMP.
002400         05  FFNM-TOTAL-MEM-USAGE        PIC 9(12) COMP.
002500         05  FFNM-COLD-START-COUNT       PIC 9(6) COMP.
002600         05  FFNM-OVERALL-EFFICIENCY     PIC 9(3)V99 COMP-3.
002700         05  FFNM-POD-COUNT              PIC 9(4) COMP.
002800         05  FFNM-POD-UPTIME-SECS        PIC 9(9) COMP.
002900         05  FFNM-MAX-COLDSTART-SECS     PIC 9(4)V99 COMP-3.
003000         05  FILLER                      PIC X(03).
