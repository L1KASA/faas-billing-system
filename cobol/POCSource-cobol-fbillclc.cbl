000100 IDENTIFICATION DIVISION.                                         00010000
000200******************************************************************00020000
000300 PROGRAM-ID.  FBILLCLC.                                           00030000
000400 AUTHOR. R. S. PAREKH.                                            00040000
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                          00050000
000600 DATE-WRITTEN. 01/06/24.                                          00060000
000700 DATE-COMPILED.                                                   00070000
000800 SECURITY. NON-CONFIDENTIAL.                                      00080000
000900******************************************************************00090000
001000*    FBILLCLC - PER-FUNCTION COST BREAKDOWN                       00100000
001100*                                                                 00110000
001200*    GIVEN ONE FUNCTION-METRICS RECORD, THE OWNER'S RESOLVED      00120000
001300*    TARIFF PLAN RATES AND A PERIOD-HOURS PARAMETER, COMPUTES     00130000
001400*    THE CPU/MEMORY/COLD-START COSTS, THE EFFICIENCY FACTOR,      00140000
001500*    THE PLATFORM-FEE MARKUP AND THE PRORATED FIXED PLAN CHARGE   00150000
001600*    FOR ONE BILLING PERIOD.  CALLED ONCE PER FUNCTION BY THE     00160000
001700*    FBILLRUN DRIVER.                                             00170000
001800*                                                                 00180000
001900*    CHANGE LOG                                                   00190000
002000*    ---------------------------------------------------------    00200000
002100*    01/06/24  RSP  FAAS-0091  INITIAL VERSION - CARVED OUT OF    00210000
002200*                   THE OLD CALCCOST CLAIM-COST SUBPROGRAM SHAPE  00220000
002300*                   FOR THE FAAS METERED-BILLING CONVERSION.      00230000
002400*    02/21/24  RSP  FAAS-0121  ADDED THE COLD-START LOAD-FACTOR   00240000
002500*                   CLAMP [0.8, 1.5] - OPS ASKED FOR SURGE        00250000
002600*                   PRICING DURING CLUSTER CONTENTION.            00260000
002700*    03/30/24  KMJ  FAAS-0148  CLAMPED EFFICIENCY-FACTOR TO THE   00270000
002800*                   PLAN'S MIN/MAX BOUNDS INSTEAD OF A FLAT       00280000
002900*                   0.70/1.30 - PROFESSIONAL AND ENTERPRISE CAN   00290000
003000*                   OVERRIDE THOSE BOUNDS ON THE PLAN TABLE.      00300000
003100*    07/09/24  KMJ  FAAS-0189  FIXED-PLAN PRORATION NOW USES A    00310000
003200*                   730-HOUR MONTH CONSTANT, PERIOD "MONTH" ITSELF00320000
003300*                   STILL RUNS ON A 720-HOUR CONSTANT.            00330000
003400*    Y2K NOTE  09/24/98  WLT  DATE FIELDS ON THIS COPYBOOK CHAIN  00340000
003500*                   ARE ALL 9(8) YYYYMMDD - NO WINDOWING NEEDED.  00350000
003600******************************************************************00360000
003700                                                                  00370000
003800 ENVIRONMENT DIVISION.                                            00380000
003900 CONFIGURATION SECTION.                                           00390000
004000 SOURCE-COMPUTER. IBM-390.                                        00400000
004100 OBJECT-COMPUTER. IBM-390.                                        00410000
004200 SPECIAL-NAMES.                                                   00420000
004300     C01 IS TOP-OF-FORM.                                          00430000
004400                                                                  00440000
004500 DATA DIVISION.                                                   00450000
004600 WORKING-STORAGE SECTION.                                         00460000
004700*    STANDALONE SCRATCH LOAD-FACTOR FIELDS - SAME 77-LEVEL        00470000
004800*    TREATMENT THE OLD WRKSFINL CONTRACT SWEEP GAVE ITS TMP-      00480000
004900*    DATE-MATH SCRATCH FIELDS.                                    00490000
005000 77  WS-LOAD-FACTOR                      PIC S9(1)V9(3) COMP-3.   00500000
005100 77  WS-LOAD-DELTA                       PIC S9(3)V9(3) COMP-3.   00510000
005200 01  PARA-NAME                          PIC X(30) VALUE SPACES.   00520000
005300 01  MISC-FIELDS.                                                 00530000
005400     05  WS-CPU-HOURS-6DP                PIC S9(8)V9(6) COMP-3.   00540000
005500     05  WS-MEM-GBHR-6DP                 PIC S9(8)V9(6) COMP-3.   00550000
005600     05  WS-COLD-BASE-COST               PIC S9(8)V9(6) COMP-3.   00560000
005700     05  WS-RAW-EFF-FACTOR               PIC S9(3)V9(6) COMP-3.   00570000
005800     05  WS-RAW-EFF-FACTOR-DUMP REDEFINES                         00580000
005900         WS-RAW-EFF-FACTOR           PIC X(05).                   00590000
006000     05  WS-COST-SUBTOTAL                PIC S9(8)V9(6) COMP-3.   00600000
006100     05  WS-COST-SUBTOTAL-DUMP REDEFINES                          00610000
006200         WS-COST-SUBTOTAL            PIC X(08).                   00620000
006300     05  WS-FIXED-PLAN-6DP               PIC S9(8)V9(6) COMP-3.   00630000
006400     05  WS-FIXED-PLAN-6DP-DUMP REDEFINES                         00640000
006500         WS-FIXED-PLAN-6DP           PIC X(08).                   00650000
006600 01  WS-CONSTANTS.                                                00660000
006700     05  WS-MILLICORES-PER-CORE          PIC 9(4) COMP            00670000
006800                                         VALUE 1000.              00680000
006900     05  WS-BYTES-PER-GIB                PIC 9(12) COMP           00690000
007000                                         VALUE 1073741824.        00700000
007100     05  WS-FIXED-PRORATION-HOURS        PIC 9(4) COMP            00710000
007200                                         VALUE 730.               00720000
007300     05  WS-LOAD-FACTOR-BASE-PCT         PIC S9(3) COMP           00730000
007400                                         VALUE 50.                00740000
007500     05  WS-LOAD-FACTOR-LOW-CLAMP        PIC S9(1)V9(2) COMP-3    00750000
007600                                         VALUE 0.80.              00760000
007700     05  WS-LOAD-FACTOR-HIGH-CLAMP       PIC S9(1)V9(2) COMP-3    00770000
007800                                         VALUE 1.50.              00780000
007900                                                                  00790000
008000 LINKAGE SECTION.                                                 00800000
008100 01  LK-FUNCTION-METRICS-REC.                                     00810000
008200     COPY FFNMET.                                                 00820000
008300 01  LK-PLAN-RATES.                                               00830000
008400     05  LK-PLAN-CPU-RATE-HR             PIC S9(4)V9(6) COMP-3.   00840000
008500     05  LK-PLAN-MEM-RATE-GBHR           PIC S9(4)V9(6) COMP-3.   00850000
008600     05  LK-PLAN-COLD-START-PEN          PIC S9(4)V9(6) COMP-3.   00860000
008700     05  LK-PLAN-PLATFORM-FEE-RATE       PIC S9(2)V9(3) COMP-3.   00870000
008800     05  LK-PLAN-MIN-EFF-FACTOR          PIC S9(1)V9(2) COMP-3.   00880000
008900     05  LK-PLAN-MAX-EFF-FACTOR          PIC S9(1)V9(2) COMP-3.   00890000
009000     05  LK-PLAN-MONTHLY-PRICE           PIC S9(6)V9(2) COMP-3.   00900000
009100 01  LK-PERIOD-PARMS.                                             00910000
009200     05  LK-PERIOD-HOURS                 PIC S9(4)V9(5) COMP-3.   00920000
009300     05  LK-LOAD-PCT-SUPPLIED-SW         PIC X(01).               00930000
009400         88  LK-LOAD-PCT-SUPPLIED        VALUE 'Y'.               00940000
009500     05  LK-CLUSTER-LOAD-PCT             PIC S9(3)V9(2) COMP-3.   00950000
009600 01  LK-BILLING-RECORD.                                           00960000
009700     COPY FBILREC.                                                00970000
009800 01  LK-RETURN-CD                        PIC S9(4) COMP.          00980000
009900                                                                  00990000
010000 PROCEDURE DIVISION USING LK-FUNCTION-METRICS-REC, LK-PLAN-RATES, 01000000
010100         LK-PERIOD-PARMS, LK-BILLING-RECORD, LK-RETURN-CD.        01010000
010200*                                                                 01020000
010300*    FOR ONE FUNCTION -                                           01030000
010400*        COMPUTE CPU AND MEMORY HOURS BILLED                      01040000
010500*        COMPUTE CPU, MEMORY AND COLD-START COST                  01050000
010600*        DERIVE THE EFFICIENCY FACTOR AND APPLY IT                01060000
010700*        APPLY THE PLATFORM FEE MARKUP                            01070000
010800*        PRORATE THE FIXED PLAN CHARGE                            01080000
010900*                                                                 01090000
011000     PERFORM 000-SETUP-RTN THRU 000-EXIT.                         01100000
011100     PERFORM 100-CPU-COST THRU 100-EXIT.                          01110000
011200     PERFORM 200-MEMORY-COST THRU 200-EXIT.                       01120000
011300     PERFORM 300-COLD-START-COST THRU 300-EXIT.                   01130000
011400     PERFORM 400-EFFICIENCY-FACTOR THRU 400-EXIT.                 01140000
011500     PERFORM 500-BASE-COST THRU 500-EXIT.                         01150000
011600     PERFORM 600-FINAL-COST THRU 600-EXIT.                        01160000
011700     PERFORM 700-FIXED-PLAN-COST THRU 700-EXIT.                   01170000
011800     PERFORM 800-TOTAL-AND-FEE THRU 800-EXIT.                     01180000
011900     MOVE ZERO TO LK-RETURN-CD.                                   01190000
012000     GOBACK.                                                      01200000
012100                                                                  01210000
012200 000-SETUP-RTN.                                                   01220000
012300     MOVE '000-SETUP-RTN' TO PARA-NAME.                           01230000
012400     INITIALIZE MISC-FIELDS, LK-BILLING-RECORD.                   01240000
012500     MOVE FFNM-FUNC-NAME TO FBIL-FUNC-NAME.                       01250000
012600     MOVE FFNM-COLD-START-COUNT TO FBIL-COLD-START-COUNT.         01260000
012700     MOVE FFNM-OVERALL-EFFICIENCY TO FBIL-AVG-EFFICIENCY.         01270000
012800 000-EXIT.                                                        01280000
012900     EXIT.                                                        01290000
013000                                                                  01300000
013100 100-CPU-COST.                                                    01310000
013200*    RULE 1 - CPU-HOURS = REQUEST-MC / 1000 * PERIOD-HOURS        01320000
013300     MOVE '100-CPU-COST' TO PARA-NAME.                            01330000
013400     COMPUTE WS-CPU-HOURS-6DP ROUNDED =                           01340000
013500         (FFNM-TOTAL-CPU-REQUEST / WS-MILLICORES-PER-CORE)        01350000
013600              * LK-PERIOD-HOURS.                                  01360000
013700     COMPUTE FBIL-CPU-HOURS ROUNDED = WS-CPU-HOURS-6DP.           01370000
013800     COMPUTE FBIL-CPU-COST ROUNDED =                              01380000
013900         WS-CPU-HOURS-6DP * LK-PLAN-CPU-RATE-HR.                  01390000
014000 100-EXIT.                                                        01400000
014100     EXIT.                                                        01410000
014200                                                                  01420000
014300 200-MEMORY-COST.                                                 01430000
014400*    RULE 2 - MEM-GB-HOURS = REQUEST-BYTES / 1073741824 *         01440000
014500*             PERIOD-HOURS                                        01450000
014600     MOVE '200-MEMORY-COST' TO PARA-NAME.                         01460000
014700     COMPUTE WS-MEM-GBHR-6DP ROUNDED =                            01470000
014800         (FFNM-TOTAL-MEM-REQUEST / WS-BYTES-PER-GIB)              01480000
014900              * LK-PERIOD-HOURS.                                  01490000
015000     COMPUTE FBIL-MEM-GB-HOURS ROUNDED = WS-MEM-GBHR-6DP.         01500000
015100     COMPUTE FBIL-MEM-COST ROUNDED =                              01510000
015200         WS-MEM-GBHR-6DP * LK-PLAN-MEM-RATE-GBHR.                 01520000
015300 200-EXIT.                                                        01530000
015400     EXIT.                                                        01540000
015500                                                                  01550000
015600 300-COLD-START-COST.                                             01560000
015700*    RULE 4 - COLD-START COST, SURGE-PRICED BY CLUSTER LOAD       01570000
015800     MOVE '300-COLD-START-COST' TO PARA-NAME.                     01580000
015900     IF FFNM-COLD-START-COUNT NOT > 0                             01590000
016000         MOVE ZERO TO FBIL-COLD-START-COST                        01600000
016100         GO TO 300-EXIT                                           01610000
016200     END-IF.                                                      01620000
016300     COMPUTE WS-COLD-BASE-COST ROUNDED =                          01630000
016400         FFNM-COLD-START-COUNT * LK-PLAN-COLD-START-PEN.          01640000
016500     IF NOT LK-LOAD-PCT-SUPPLIED                                  01650000
016600         COMPUTE FBIL-COLD-START-COST ROUNDED = WS-COLD-BASE-COST 01660000
016700         GO TO 300-EXIT                                           01670000
016800     END-IF.                                                      01680000
016900     COMPUTE WS-LOAD-DELTA =                                      01690000
017000         (LK-CLUSTER-LOAD-PCT - WS-LOAD-FACTOR-BASE-PCT) / 100.   01700000
017100     COMPUTE WS-LOAD-FACTOR ROUNDED = 1.0 + WS-LOAD-DELTA.        01710000
017200     IF WS-LOAD-FACTOR < WS-LOAD-FACTOR-LOW-CLAMP                 01720000
017300         MOVE WS-LOAD-FACTOR-LOW-CLAMP TO WS-LOAD-FACTOR          01730000
017400     END-IF.                                                      01740000
017500     IF WS-LOAD-FACTOR > WS-LOAD-FACTOR-HIGH-CLAMP                01750000
017600         MOVE WS-LOAD-FACTOR-HIGH-CLAMP TO WS-LOAD-FACTOR         01760000
017700     END-IF.                                                      01770000
017800     COMPUTE FBIL-COLD-START-COST ROUNDED =                       01780000
017900         WS-COLD-BASE-COST * WS-LOAD-FACTOR.                      01790000
018000 300-EXIT.                                                        01800000
018100     EXIT.                                                        01810000
018200                                                                  01820000
018300 400-EFFICIENCY-FACTOR.                                           01830000
018400*    RULE 5 - LOW EFFICIENCY SURCHARGES, HIGH EFFICIENCY          01840000
018500*             DISCOUNTS, CLAMPED TO THE PLAN'S BOUNDS             01850000
018600     MOVE '400-EFFICIENCY-FACTOR' TO PARA-NAME.                   01860000
018700     IF FFNM-OVERALL-EFFICIENCY NOT > 0                           01870000
018800         MOVE LK-PLAN-MAX-EFF-FACTOR TO FBIL-EFFICIENCY-FACTOR    01880000
018900         GO TO 400-EXIT                                           01890000
019000     END-IF.                                                      01900000
019100     COMPUTE WS-RAW-EFF-FACTOR ROUNDED =                          01910000
019200         100 / FFNM-OVERALL-EFFICIENCY.                           01920000
019300     IF WS-RAW-EFF-FACTOR < LK-PLAN-MIN-EFF-FACTOR                01930000
019400         MOVE LK-PLAN-MIN-EFF-FACTOR TO FBIL-EFFICIENCY-FACTOR    01940000
019500     ELSE                                                         01950000
019600     IF WS-RAW-EFF-FACTOR > LK-PLAN-MAX-EFF-FACTOR                01960000
019700         MOVE LK-PLAN-MAX-EFF-FACTOR TO FBIL-EFFICIENCY-FACTOR    01970000
019800     ELSE                                                         01980000
019900         COMPUTE FBIL-EFFICIENCY-FACTOR ROUNDED =                 01990000
020000             WS-RAW-EFF-FACTOR                                    02000000
020100     END-IF                                                       02010000
020200     END-IF.                                                      02020000
020300 400-EXIT.                                                        02030000
020400     EXIT.                                                        02040000
020500                                                                  02050000
020600 500-BASE-COST.                                                   02060000
020700*    RULE 6 - BASE-COST = RESOURCE+COLDSTART COSTS TIMES THE      02070000
020800*             EFFICIENCY FACTOR                                   02080000
020900     MOVE '500-BASE-COST' TO PARA-NAME.                           02090000
021000     COMPUTE WS-COST-SUBTOTAL ROUNDED =                           02100000
021100         FBIL-CPU-COST + FBIL-MEM-COST + FBIL-COLD-START-COST.    02110000
021200     COMPUTE FBIL-BASE-COST ROUNDED =                             02120000
021300         WS-COST-SUBTOTAL * FBIL-EFFICIENCY-FACTOR.               02130000
021400 500-EXIT.                                                        02140000
021500     EXIT.                                                        02150000
021600                                                                  02160000
021700 600-FINAL-COST.                                                  02170000
021800*    RULE 7 - APPLY THE PLATFORM FEE MARKUP TO BASE-COST          02180000
021900     MOVE '600-FINAL-COST' TO PARA-NAME.                          02190000
022000     COMPUTE FBIL-FINAL-COST ROUNDED =                            02200000
022100         FBIL-BASE-COST * LK-PLAN-PLATFORM-FEE-RATE.              02210000
022200 600-EXIT.                                                        02220000
022300     EXIT.                                                        02230000
022400                                                                  02240000
022500 700-FIXED-PLAN-COST.                                             02250000
022600*    RULE 8 - PRORATE THE FIXED MONTHLY PLAN CHARGE OVER A        02260000
022700*             730-HOUR MONTH                                      02270000
022800     MOVE '700-FIXED-PLAN-COST' TO PARA-NAME.                     02280000
022900     IF LK-PLAN-MONTHLY-PRICE = 0                                 02290000
023000         MOVE ZERO TO FBIL-FIXED-PLAN-COST                        02300000
023100         GO TO 700-EXIT                                           02310000
023200     END-IF.                                                      02320000
023300     COMPUTE WS-FIXED-PLAN-6DP ROUNDED =                          02330000
023400         (LK-PLAN-MONTHLY-PRICE / WS-FIXED-PRORATION-HOURS)       02340000
023500              * LK-PERIOD-HOURS.                                  02350000
023600     COMPUTE FBIL-FIXED-PLAN-COST ROUNDED = WS-FIXED-PLAN-6DP.    02360000
023700 700-EXIT.                                                        02370000
023800     EXIT.                                                        02380000
023900                                                                  02390000
024000 800-TOTAL-AND-FEE.                                               02400000
024100*    RULES 9 AND 10 - TOTAL COST AND PLATFORM FEE FOR THE REPORT  02410000
024200     MOVE '800-TOTAL-AND-FEE' TO PARA-NAME.                       02420000
024300     COMPUTE FBIL-TOTAL-COST ROUNDED =                            02430000
024400         FBIL-FINAL-COST + FBIL-FIXED-PLAN-COST.                  02440000
024500     COMPUTE FBIL-PLATFORM-FEE ROUNDED =                          02450000
024600         FBIL-FINAL-COST - FBIL-BASE-COST.                        02460000
024700 800-EXIT.                                                        02470000
024800     EXIT.                                                        02480000
